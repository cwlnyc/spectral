000100*----------------------------------------------------------------*
000110* GRAFEED.cpy
000120* COPY DE PROCEDURE - CARGA DO MODELO DE COLUNAS E GRAVACAO DA
000130* LINHA DE SAIDA DO FEED.
000140*----------------------------------------------------------------*
000150* SISTEMA:   FEED SPECTRAL PAINTS
000160* OBJETIVO:  G100-CARREGA-MODELO ABRE O ARQUIVO DE MODELO
000170*            (TEMPLATE-DEF), LE AS WS-QTD-CAB-MODELO LINHAS DE
000180*            CABECALHO DE TEXTO (ARMADA PELO PROGRAMA CHAMADOR
000190*            ANTES DO PERFORM), DEPOIS LE UMA COLUNA POR LINHA ATE
000200*            O FIM DO ARQUIVO E MONTA AS TABELAS DE POSICAO DAS
000210*            COLUNAS REPETIDAS (BULLET/DGR/GHS) E DOS CAMPOS
000220*            SIMPLES DE SAIDA. G400-GRAVA-CABECALHOS GRAVA AS
000230*            LINHAS DE CABECALHO NO FEED. G200-MONTA-LINHA-SAIDA
000240*            POSICIONA WS-LISTAGEM-SAIDA NA LINHA DE SAIDA
000250*            CONFORME O TEMPLATE. G300-GRAVA-LINHA CORTA O
000260*            BRANCO A DIREITA
000270*            DE CADA CELULA E GRAVA A LINHA COM TAB ENTRE CELULAS.
000280*            USADO TANTO PELO FEED PLANO QUANTO PELO FEED DE
000290*            VARIACAO - AS AREAS DE TRABALHO ESTAO NO COPY
000300*            FEEDLAYT.
000310* VERSOES:   DATA        RESP  CHAMADO   DESCRICAO
000320*            ----------  ----  --------  --------------------
000330*            2023-10-09  RQF   SP-2271   VERSAO INICIAL
000340*----------------------------------------------------------------*
000350 G100-CARREGA-MODELO.
000360     OPEN INPUT ARQ-MODELO.
000370     IF WS-FS-MODELO NOT = "00"
000380         DISPLAY "GERAFEED - ERRO AO ABRIR ARQ-MODELO, FS="
000390             WS-FS-MODELO
000400         MOVE 16 TO RETURN-CODE
000410         STOP RUN.
000420     SET WS-NAO-FIM-MODELO TO TRUE.
000430     MOVE ZERO TO WS-MODELO-QTD-COL.
000440     MOVE 1 TO WS-MOD-IDX-CAB.
000450     PERFORM G110-LE-CABECALHO THRU G110-LE-CABECALHO-FIM
000460         VARYING WS-MOD-IDX-CAB FROM 1 BY 1
000470         UNTIL WS-MOD-IDX-CAB > WS-QTD-CAB-MODELO.
000480     PERFORM G120-LE-NOME-COLUNA THRU G120-LE-NOME-COLUNA-FIM
000490         UNTIL WS-FIM-MODELO.
000500     CLOSE ARQ-MODELO.
000510     PERFORM G130-PAD-CABECALHOS THRU G130-PAD-CABECALHOS-FIM
000520         VARYING WS-MOD-IDX-CAB FROM 1 BY 1
000530         UNTIL WS-MOD-IDX-CAB > WS-QTD-CAB-MODELO.
000540     PERFORM G150-LOCALIZA-DUPLICADAS THRU
000550             G150-LOCALIZA-DUPLICADAS-FIM.
000560     PERFORM G160-LOCALIZA-SIMPLES THRU G160-LOCALIZA-SIMPLES-FIM.
000570     DISPLAY "GERAFEED - MODELO CARREGADO COM "
000580         WS-MODELO-QTD-COL " COLUNAS".
000590 G100-CARREGA-MODELO-FIM.
000600     EXIT.
000610 
000620* SUBROTINAS DE APOIO A G100 (FORA DA FAIXA DO PERFORM ACIMA).
000630 G110-LE-CABECALHO.
000640     READ ARQ-MODELO INTO WS-LINHA-MODELO
000650         AT END
000660             DISPLAY "GERAFEED - ARQ-MODELO SEM CABECALHOS"
000670                 " SUFICIENTES"
000680             MOVE 16 TO RETURN-CODE
000690             STOP RUN.
000700     PERFORM G050-PARTE-TAB THRU G050-PARTE-TAB-FIM.
000710     MOVE WS-MOD-QTD-CEL TO WS-CAB-QTD-VALOR (WS-MOD-IDX-CAB).
000720     PERFORM G111-COPIA-CELULA-CAB THRU G111-COPIA-CELULA-CAB-FIM
000730         VARYING WS-MOD-IDX FROM 1 BY 1
000740         UNTIL WS-MOD-IDX > WS-MOD-QTD-CEL.
000750 G110-LE-CABECALHO-FIM.
000760     EXIT.
000770 
000780 G111-COPIA-CELULA-CAB.
000790     MOVE WS-MOD-CELULA (WS-MOD-IDX)
000800         TO WS-CAB-VALOR (WS-MOD-IDX-CAB WS-MOD-IDX).
000810 G111-COPIA-CELULA-CAB-FIM.
000820     EXIT.
000830 
000840 G120-LE-NOME-COLUNA.
000850     READ ARQ-MODELO INTO WS-LINHA-MODELO
000860         AT END
000870             SET WS-FIM-MODELO TO TRUE
000880         NOT AT END
000890             IF WS-MODELO-QTD-COL < 200
000900                 ADD 1 TO WS-MODELO-QTD-COL
000910                 MOVE WS-LINHA-MODELO (1:60)
000920                     TO WS-MODELO-COLUNA (WS-MODELO-QTD-COL).
000930 G120-LE-NOME-COLUNA-FIM.
000940     EXIT.
000950 
000960* COMPLETA CADA LINHA DE CABECALHO COM CELULAS EM BRANCO ATE A
000970* QUANTIDADE TOTAL DE COLUNAS DO TEMPLATE (SO CONHECIDA DEPOIS DE
000980* LIDA A LINHA DE NOMES DE COLUNA).
000990 G130-PAD-CABECALHOS.
001000     MOVE WS-CAB-QTD-VALOR (WS-MOD-IDX-CAB) TO WS-MOD-IDX.
001010     PERFORM G131-PAD-UMA-CELULA THRU G131-PAD-UMA-CELULA-FIM
001020         UNTIL WS-MOD-IDX >= WS-MODELO-QTD-COL.
001030     MOVE WS-MODELO-QTD-COL TO WS-CAB-QTD-VALOR (WS-MOD-IDX-CAB).
001040 G130-PAD-CABECALHOS-FIM.
001050     EXIT.
001060 
001070 G131-PAD-UMA-CELULA.
001080     ADD 1 TO WS-MOD-IDX.
001090     MOVE SPACES TO WS-CAB-VALOR (WS-MOD-IDX-CAB WS-MOD-IDX).
001100 G131-PAD-UMA-CELULA-FIM.
001110     EXIT.
001120 
001130*----------------------------------------------------------------*
001140* G050-PARTE-TAB - QUEBRA WS-LINHA-MODELO EM CELULAS SOBRE
001150* WS-MOD-CELULA, SEPARANDO POR TAB (X"09"). NAO TRATA ASPAS - O
001160* ARQUIVO DE MODELO NAO TRAZ CAMPO ENTRE ASPAS.
001170*----------------------------------------------------------------*
001180 G050-PARTE-TAB.
001190     MOVE 500 TO WS-MOD-TAM-LINHA.
001200     PERFORM G051-ACHA-TAM-LINHA THRU G051-ACHA-TAM-LINHA-FIM
001210         UNTIL WS-MOD-TAM-LINHA = 0
001220            OR WS-LINHA-MODELO (WS-MOD-TAM-LINHA:1) NOT = SPACE.
001230     MOVE ZERO TO WS-MOD-QTD-CEL.
001240     IF WS-MOD-TAM-LINHA = 0
001250         ADD 1 TO WS-MOD-QTD-CEL
001260         MOVE SPACES TO WS-MOD-CELULA (WS-MOD-QTD-CEL)
001270         GO TO G050-PARTE-TAB-FIM.
001280     MOVE 1 TO WS-MOD-INI-CEL.
001290     MOVE 1 TO WS-MOD-IDX.
001300     PERFORM G052-PROCESSA-CARACTER THRU
001310             G052-PROCESSA-CARACTER-FIM
001320         UNTIL WS-MOD-IDX > WS-MOD-TAM-LINHA
001330            OR WS-MOD-QTD-CEL > 199.
001340     PERFORM G053-FECHA-ULTIMA-CELULA THRU
001350             G053-FECHA-ULTIMA-CELULA-FIM.
001360 G050-PARTE-TAB-FIM.
001370     EXIT.
001380 
001390* SUBROTINAS DE APOIO A G050 (FORA DA FAIXA DO PERFORM ACIMA).
001400 G051-ACHA-TAM-LINHA.
001410     SUBTRACT 1 FROM WS-MOD-TAM-LINHA.
001420 G051-ACHA-TAM-LINHA-FIM.
001430     EXIT.
001440 
001450 G052-PROCESSA-CARACTER.
001460     IF WS-LINHA-MODELO (WS-MOD-IDX:1) = X"09"
001470         ADD 1 TO WS-MOD-QTD-CEL
001480         COMPUTE WS-MOD-FIM-CEL = WS-MOD-IDX - 1
001490         PERFORM G054-GRAVA-CELULA THRU G054-GRAVA-CELULA-FIM
001500         COMPUTE WS-MOD-INI-CEL = WS-MOD-IDX + 1.
001510     ADD 1 TO WS-MOD-IDX.
001520 G052-PROCESSA-CARACTER-FIM.
001530     EXIT.
001540 
001550 G053-FECHA-ULTIMA-CELULA.
001560     ADD 1 TO WS-MOD-QTD-CEL.
001570     MOVE WS-MOD-TAM-LINHA TO WS-MOD-FIM-CEL.
001580     PERFORM G054-GRAVA-CELULA THRU G054-GRAVA-CELULA-FIM.
001590 G053-FECHA-ULTIMA-CELULA-FIM.
001600     EXIT.
001610 
001620* GRAVA EM WS-MOD-CELULA(WS-MOD-QTD-CEL) O TRECHO DE
001630* WS-LINHA-MODELO
001640* ENTRE WS-MOD-INI-CEL E WS-MOD-FIM-CEL (CELULA VAZIA QUANDO O FIM
001650* VEM ANTES DO INICIO, CASO DE TAB LOGO NO COMECO DA LINHA).
001660 G054-GRAVA-CELULA.
001670     IF WS-MOD-QTD-CEL <= 200
001680         IF WS-MOD-FIM-CEL >= WS-MOD-INI-CEL
001690             MOVE WS-LINHA-MODELO (WS-MOD-INI-CEL:
001700                     WS-MOD-FIM-CEL - WS-MOD-INI-CEL + 1)
001710                 TO WS-MOD-CELULA (WS-MOD-QTD-CEL)
001720         ELSE
001730             MOVE SPACES TO WS-MOD-CELULA (WS-MOD-QTD-CEL).
001740 G054-GRAVA-CELULA-FIM.
001750     EXIT.
001760 
001770*----------------------------------------------------------------*
001780* G150-LOCALIZA-DUPLICADAS - MONTA WS-POS-BULLET/WS-POS-DGR/
001790* WS-POS-GHS COM AS POSICOES, DA ESQUERDA PARA A DIREITA, DAS
001800* COLUNAS "BULLET POINT", "DANGEROUS GOODS REGULATIONS" E "GHS
001810* CLASS" NO TEMPLATE CORRENTE.
001820*----------------------------------------------------------------*
001830 G150-LOCALIZA-DUPLICADAS.
001840     MOVE ZERO TO WS-QTD-POS-BULLET WS-QTD-POS-DGR WS-QTD-POS-GHS.
001850     MOVE 1 TO WS-MOD-IDX.
001860     PERFORM G151-TESTA-UMA-COLUNA THRU G151-TESTA-UMA-COLUNA-FIM
001870         UNTIL WS-MOD-IDX > WS-MODELO-QTD-COL.
001880 G150-LOCALIZA-DUPLICADAS-FIM.
001890     EXIT.
001900 
001910 G151-TESTA-UMA-COLUNA.
001920     IF WS-MODELO-COLUNA (WS-MOD-IDX) (1:12) = "Bullet Point"
001930         IF WS-QTD-POS-BULLET < 5
001940             ADD 1 TO WS-QTD-POS-BULLET
001950             MOVE WS-MOD-IDX TO WS-POS-BULLET (WS-QTD-POS-BULLET).
001960     IF WS-MODELO-COLUNA (WS-MOD-IDX) (1:27)
001970             = "Dangerous Goods Regulations"
001980         IF WS-QTD-POS-DGR < 5
001990             ADD 1 TO WS-QTD-POS-DGR
002000             MOVE WS-MOD-IDX TO WS-POS-DGR (WS-QTD-POS-DGR).
002010     IF WS-MODELO-COLUNA (WS-MOD-IDX) (1:9) = "GHS Class"
002020         IF WS-QTD-POS-GHS < 5
002030             ADD 1 TO WS-QTD-POS-GHS
002040             MOVE WS-MOD-IDX TO WS-POS-GHS (WS-QTD-POS-GHS).
002050     ADD 1 TO WS-MOD-IDX.
002060 G151-TESTA-UMA-COLUNA-FIM.
002070     EXIT.
002080 
002090*----------------------------------------------------------------*
002100* G160-LOCALIZA-SIMPLES - MONTA WS-POS-SAIDA(1 A 40) COM A POSICAO
002110* NO TEMPLATE CORRENTE DE CADA UM DOS 40 CAMPOS SIMPLES DE
002120* WS-CHV-SAIDA. FICA ZERO QUANDO O TEMPLATE NAO TRAZ A COLUNA.
002130*----------------------------------------------------------------*
002140 G160-LOCALIZA-SIMPLES.
002150     PERFORM G161-ACHA-UMA-CHAVE THRU G161-ACHA-UMA-CHAVE-FIM
002160         VARYING WS-GRV-IDX-COL FROM 1 BY 1
002170         UNTIL WS-GRV-IDX-COL > 40.
002180 G160-LOCALIZA-SIMPLES-FIM.
002190     EXIT.
002200 
002210 G161-ACHA-UMA-CHAVE.
002220     MOVE ZERO TO WS-POS-SAIDA (WS-GRV-IDX-COL).
002230     PERFORM G162-TESTA-UMA-COLUNA THRU G162-TESTA-UMA-COLUNA-FIM
002240         VARYING WS-MOD-IDX FROM 1 BY 1
002250         UNTIL WS-MOD-IDX > WS-MODELO-QTD-COL
002260            OR WS-POS-SAIDA (WS-GRV-IDX-COL) > 0.
002270 G161-ACHA-UMA-CHAVE-FIM.
002280     EXIT.
002290 
002300 G162-TESTA-UMA-COLUNA.
002310     IF WS-MODELO-COLUNA (WS-MOD-IDX)
002320             = WS-CHV-SAIDA (WS-GRV-IDX-COL)
002330         MOVE WS-MOD-IDX TO WS-POS-SAIDA (WS-GRV-IDX-COL).
002340 G162-TESTA-UMA-COLUNA-FIM.
002350     EXIT.
002360 
002370*----------------------------------------------------------------*
002380* G200-MONTA-LINHA-SAIDA - POSICIONA WS-LISTAGEM-SAIDA (MONTADA
002390* PELOS PARAGRAFOS 3XXX DO PROGRAMA CHAMADOR) EM WS-LINHA-SAIDA,
002400* CONFORME AS POSICOES ACHADAS POR G150/G160. COLUNA DO TEMPLATE
002410* SEM CAMPO CORRESPONDENTE FICA EM BRANCO.
002420*----------------------------------------------------------------*
002430 G200-MONTA-LINHA-SAIDA.
002440     MOVE WS-MODELO-QTD-COL TO WS-LS-QTD-COL.
002450     PERFORM G201-LIMPA-CELULA THRU G201-LIMPA-CELULA-FIM
002460         VARYING WS-GRV-IDX-COL FROM 1 BY 1
002470         UNTIL WS-GRV-IDX-COL > WS-LS-QTD-COL.
002480     PERFORM G210-MOVE-CAMPO-SIMPLES THRU
002490             G210-MOVE-CAMPO-SIMPLES-FIM.
002500     PERFORM G220-MOVE-BULLET THRU G220-MOVE-BULLET-FIM
002510         VARYING WS-GRV-IDX-COL FROM 1 BY 1
002520         UNTIL WS-GRV-IDX-COL > WS-QTD-POS-BULLET.
002530     PERFORM G230-MOVE-DGR THRU G230-MOVE-DGR-FIM
002540         VARYING WS-GRV-IDX-COL FROM 1 BY 1
002550         UNTIL WS-GRV-IDX-COL > WS-QTD-POS-DGR.
002560     PERFORM G240-MOVE-GHS THRU G240-MOVE-GHS-FIM
002570         VARYING WS-GRV-IDX-COL FROM 1 BY 1
002580         UNTIL WS-GRV-IDX-COL > WS-QTD-POS-GHS.
002590 G200-MONTA-LINHA-SAIDA-FIM.
002600     EXIT.
002610 
002620* SUBROTINAS DE APOIO A G200 (FORA DA FAIXA DO PERFORM ACIMA).
002630 G201-LIMPA-CELULA.
002640     MOVE SPACES TO WS-LS-CELULA (WS-GRV-IDX-COL).
002650 G201-LIMPA-CELULA-FIM.
002660     EXIT.
002670 
002680* OS 40 CAMPOS SIMPLES DE WS-LISTAGEM-SAIDA, NA MESMA ORDEM DE
002690* WS-TAB-NOMES-SAIDA (COPY FEEDLAYT). CAMPO NAO PRESENTE NO
002700* TEMPLATE (POSICAO ZERO) NAO E MOVIDO.
002710 G210-MOVE-CAMPO-SIMPLES.
002720     IF WS-POS-SAIDA (1) > 0
002730         MOVE WS-LI-SKU TO WS-LS-CELULA (WS-POS-SAIDA (1)).
002740     IF WS-POS-SAIDA (2) > 0
002750         MOVE WS-LI-LISTING-ACTION
002760             TO WS-LS-CELULA (WS-POS-SAIDA (2)).
002770     IF WS-POS-SAIDA (3) > 0
002780         MOVE WS-LI-PRODUCT-TYPE
002790             TO WS-LS-CELULA (WS-POS-SAIDA (3)).
002800     IF WS-POS-SAIDA (4) > 0
002810         MOVE WS-LI-ITEM-NAME TO WS-LS-CELULA (WS-POS-SAIDA (4)).
002820     IF WS-POS-SAIDA (5) > 0
002830         MOVE WS-LI-BRAND-NAME
002840             TO WS-LS-CELULA (WS-POS-SAIDA (5)).
002850     IF WS-POS-SAIDA (6) > 0
002860         MOVE WS-LI-PRODUCT-ID-TYPE
002870             TO WS-LS-CELULA (WS-POS-SAIDA (6)).
002880     IF WS-POS-SAIDA (7) > 0
002890         MOVE WS-LI-PRODUCT-ID TO WS-LS-CELULA (WS-POS-SAIDA (7)).
002900     IF WS-POS-SAIDA (8) > 0
002910         MOVE WS-LI-ITEM-TYPE-KEYWORD
002920             TO WS-LS-CELULA (WS-POS-SAIDA (8)).
002930     IF WS-POS-SAIDA (9) > 0
002940         MOVE WS-LI-MANUFACTURER
002950             TO WS-LS-CELULA (WS-POS-SAIDA (9)).
002960     IF WS-POS-SAIDA (10) > 0
002970         MOVE WS-LI-PARENTAGE-LEVEL
002980             TO WS-LS-CELULA (WS-POS-SAIDA (10)).
002990     IF WS-POS-SAIDA (11) > 0
003000         MOVE WS-LI-PARENT-SKU
003010             TO WS-LS-CELULA (WS-POS-SAIDA (11)).
003020     IF WS-POS-SAIDA (12) > 0
003030         MOVE WS-LI-VARIATION-THEME
003040             TO WS-LS-CELULA (WS-POS-SAIDA (12)).
003050     IF WS-POS-SAIDA (13) > 0
003060         MOVE WS-LI-ITEM-CONDITION
003070             TO WS-LS-CELULA (WS-POS-SAIDA (13)).
003080     IF WS-POS-SAIDA (14) > 0
003090         MOVE WS-LI-LIST-PRICE
003100             TO WS-LS-CELULA (WS-POS-SAIDA (14)).
003110     IF WS-POS-SAIDA (15) > 0
003120         MOVE WS-LI-YOUR-PRICE-USD
003130             TO WS-LS-CELULA (WS-POS-SAIDA (15)).
003140     IF WS-POS-SAIDA (16) > 0
003150         MOVE WS-LI-FULFILL-CHAN-CODE
003160             TO WS-LS-CELULA (WS-POS-SAIDA (16)).
003170     IF WS-POS-SAIDA (17) > 0
003180         MOVE WS-LI-QUANTITY-US
003190             TO WS-LS-CELULA (WS-POS-SAIDA (17)).
003200     IF WS-POS-SAIDA (18) > 0
003210         MOVE WS-LI-HANDLING-TIME-US
003220             TO WS-LS-CELULA (WS-POS-SAIDA (18)).
003230     IF WS-POS-SAIDA (19) > 0
003240         MOVE WS-LI-SHIP-GROUP-US
003250             TO WS-LS-CELULA (WS-POS-SAIDA (19)).
003260     IF WS-POS-SAIDA (20) > 0
003270         MOVE WS-LI-PRODUCT-DESCRIPTION
003280             TO WS-LS-CELULA (WS-POS-SAIDA (20)).
003290     IF WS-POS-SAIDA (21) > 0
003300         MOVE WS-LI-NUMBER-OF-ITEMS
003310             TO WS-LS-CELULA (WS-POS-SAIDA (21)).
003320     IF WS-POS-SAIDA (22) > 0
003330         MOVE WS-LI-COLOR TO WS-LS-CELULA (WS-POS-SAIDA (22)).
003340     IF WS-POS-SAIDA (23) > 0
003350         MOVE WS-LI-COLOR-CODE
003360             TO WS-LS-CELULA (WS-POS-SAIDA (23)).
003370     IF WS-POS-SAIDA (24) > 0
003380         MOVE WS-LI-SIZE TO WS-LS-CELULA (WS-POS-SAIDA (24)).
003390     IF WS-POS-SAIDA (25) > 0
003400         MOVE WS-LI-PART-NUMBER
003410             TO WS-LS-CELULA (WS-POS-SAIDA (25)).
003420     IF WS-POS-SAIDA (26) > 0
003430         MOVE WS-LI-PAINT-TYPE
003440             TO WS-LS-CELULA (WS-POS-SAIDA (26)).
003450     IF WS-POS-SAIDA (27) > 0
003460         MOVE WS-LI-FINISH-TYPE
003470             TO WS-LS-CELULA (WS-POS-SAIDA (27)).
003480     IF WS-POS-SAIDA (28) > 0
003490         MOVE WS-LI-ITEM-FORM TO WS-LS-CELULA (WS-POS-SAIDA (28)).
003500     IF WS-POS-SAIDA (29) > 0
003510         MOVE WS-LI-SPECIFIC-USES
003520             TO WS-LS-CELULA (WS-POS-SAIDA (29)).
003530     IF WS-POS-SAIDA (30) > 0
003540         MOVE WS-LI-SURFACE-RECOMEND
003550             TO WS-LS-CELULA (WS-POS-SAIDA (30)).
003560     IF WS-POS-SAIDA (31) > 0
003570         MOVE WS-LI-COVERAGE TO WS-LS-CELULA (WS-POS-SAIDA (31)).
003580     IF WS-POS-SAIDA (32) > 0
003590         MOVE WS-LI-ITEM-VOLUME
003600             TO WS-LS-CELULA (WS-POS-SAIDA (32)).
003610     IF WS-POS-SAIDA (33) > 0
003620         MOVE WS-LI-ITEM-VOLUME-UNIT
003630             TO WS-LS-CELULA (WS-POS-SAIDA (33)).
003640     IF WS-POS-SAIDA (34) > 0
003650         MOVE WS-LI-UNIT-COUNT
003660             TO WS-LS-CELULA (WS-POS-SAIDA (34)).
003670     IF WS-POS-SAIDA (35) > 0
003680         MOVE WS-LI-UNIT-COUNT-TYPE
003690             TO WS-LS-CELULA (WS-POS-SAIDA (35)).
003700     IF WS-POS-SAIDA (36) > 0
003710         MOVE WS-LI-COUNTRY-OF-ORIGIN
003720             TO WS-LS-CELULA (WS-POS-SAIDA (36)).
003730     IF WS-POS-SAIDA (37) > 0
003740         MOVE WS-LI-BATTERY-REQUIRED
003750             TO WS-LS-CELULA (WS-POS-SAIDA (37)).
003760     IF WS-POS-SAIDA (38) > 0
003770         MOVE WS-LI-BATTERY-INCLUDED
003780             TO WS-LS-CELULA (WS-POS-SAIDA (38)).
003790     IF WS-POS-SAIDA (39) > 0
003800         MOVE WS-LI-SDS-URL TO WS-LS-CELULA (WS-POS-SAIDA (39)).
003810     IF WS-POS-SAIDA (40) > 0
003820         MOVE WS-LI-MAIN-IMAGE-URL
003830             TO WS-LS-CELULA (WS-POS-SAIDA (40)).
003840 G210-MOVE-CAMPO-SIMPLES-FIM.
003850     EXIT.
003860 
003870 G220-MOVE-BULLET.
003880     MOVE WS-LI-BULLET (WS-GRV-IDX-COL)
003890         TO WS-LS-CELULA (WS-POS-BULLET (WS-GRV-IDX-COL)).
003900 G220-MOVE-BULLET-FIM.
003910     EXIT.
003920 
003930 G230-MOVE-DGR.
003940     MOVE WS-LI-DGR (WS-GRV-IDX-COL)
003950         TO WS-LS-CELULA (WS-POS-DGR (WS-GRV-IDX-COL)).
003960 G230-MOVE-DGR-FIM.
003970     EXIT.
003980 
003990 G240-MOVE-GHS.
004000     MOVE WS-LI-GHS-CLASS (WS-GRV-IDX-COL)
004010         TO WS-LS-CELULA (WS-POS-GHS (WS-GRV-IDX-COL)).
004020 G240-MOVE-GHS-FIM.
004030     EXIT.
004040 
004050*----------------------------------------------------------------*
004060* G400-GRAVA-CABECALHOS - GRAVA AS LINHAS DE CABECALHO DO FEED.
004070* A LINHA DE NOMES DE COLUNA NAO VEM NO FIM: ELA ENTRA LOGO APOS
004080* A WS-POS-COLNAMES-ESIMA LINHA DE TEXTO (VER FEEDLAYT), E SO
004090* DEPOIS DELA CONTINUAM AS LINHAS DE TEXTO QUE FALTAREM (CASO DO
004100* FEED DE VARIACAO, QUE TEM LINHA DE ATRIBUTOS DEPOIS DOS NOMES).
004110*----------------------------------------------------------------*
004120 G400-GRAVA-CABECALHOS.
004130     MOVE 1 TO WS-MOD-IDX-CAB.
004140     PERFORM G410-GRAVA-UM-CABECALHO THRU
004150             G410-GRAVA-UM-CABECALHO-FIM
004160         UNTIL WS-MOD-IDX-CAB > WS-POS-COLNAMES.
004170     PERFORM G420-GRAVA-COLUNAS THRU G420-GRAVA-COLUNAS-FIM.
004180     PERFORM G410-GRAVA-UM-CABECALHO THRU
004190             G410-GRAVA-UM-CABECALHO-FIM
004200         UNTIL WS-MOD-IDX-CAB > WS-QTD-CAB-MODELO.
004210 G400-GRAVA-CABECALHOS-FIM.
004220     EXIT.
004230 
004240* SUBROTINAS DE APOIO A G400 (FORA DA FAIXA DO PERFORM ACIMA).
004250 G410-GRAVA-UM-CABECALHO.
004260     MOVE WS-CAB-QTD-VALOR (WS-MOD-IDX-CAB) TO WS-LS-QTD-COL.
004270     PERFORM G411-COPIA-CELULA-CAB THRU G411-COPIA-CELULA-CAB-FIM
004280         VARYING WS-GRV-IDX-COL FROM 1 BY 1
004290         UNTIL WS-GRV-IDX-COL > WS-LS-QTD-COL.
004300     PERFORM G300-GRAVA-LINHA THRU G300-GRAVA-LINHA-FIM.
004310     ADD 1 TO WS-MOD-IDX-CAB.
004320 G410-GRAVA-UM-CABECALHO-FIM.
004330     EXIT.
004340 
004350 G411-COPIA-CELULA-CAB.
004360     MOVE WS-CAB-VALOR (WS-MOD-IDX-CAB WS-GRV-IDX-COL)
004370         TO WS-LS-CELULA (WS-GRV-IDX-COL).
004380 G411-COPIA-CELULA-CAB-FIM.
004390     EXIT.
004400 
004410* G420-GRAVA-COLUNAS - GRAVA A LINHA DE NOMES DE COLUNA, MONTADA
004420* A PARTIR DE WS-MODELO-COLUNA (NAO DE WS-CAB-VALOR).
004430 G420-GRAVA-COLUNAS.
004440     MOVE WS-MODELO-QTD-COL TO WS-LS-QTD-COL.
004450     PERFORM G421-COPIA-NOME-COLUNA THRU
004460             G421-COPIA-NOME-COLUNA-FIM
004470         VARYING WS-GRV-IDX-COL FROM 1 BY 1
004480         UNTIL WS-GRV-IDX-COL > WS-LS-QTD-COL.
004490     PERFORM G300-GRAVA-LINHA THRU G300-GRAVA-LINHA-FIM.
004500 G420-GRAVA-COLUNAS-FIM.
004510     EXIT.
004520 
004530 G421-COPIA-NOME-COLUNA.
004540     MOVE WS-MODELO-COLUNA (WS-GRV-IDX-COL)
004550         TO WS-LS-CELULA (WS-GRV-IDX-COL).
004560 G421-COPIA-NOME-COLUNA-FIM.
004570     EXIT.
004580 
004590*----------------------------------------------------------------*
004600* G300-GRAVA-LINHA - MONTA WS-LINHA-FEED A PARTIR DAS
004610* WS-LS-QTD-COL
004620* CELULAS DE WS-LINHA-SAIDA, SEPARADAS POR TAB E SEM PREENCHIMENTO
004630* A DIREITA DE CADA CELULA, E GRAVA O REGISTRO EM ARQ-FEED.
004640*----------------------------------------------------------------*
004650 G300-GRAVA-LINHA.
004660     MOVE SPACES TO WS-LINHA-FEED.
004670     MOVE ZERO TO WS-GRV-POS-SAIDA.
004680     MOVE 1 TO WS-GRV-IDX-COL.
004690     PERFORM G310-GRAVA-CELULA THRU G310-GRAVA-CELULA-FIM
004700         UNTIL WS-GRV-IDX-COL > WS-LS-QTD-COL.
004710     WRITE WS-LINHA-FEED.
004720 G300-GRAVA-LINHA-FIM.
004730     EXIT.
004740 
004750* SUBROTINAS DE APOIO A G300 (FORA DA FAIXA DO PERFORM ACIMA).
004760 G310-GRAVA-CELULA.
004770     IF WS-GRV-IDX-COL > 1
004780         ADD 1 TO WS-GRV-POS-SAIDA
004790         MOVE X"09" TO WS-LINHA-FEED (WS-GRV-POS-SAIDA:1).
004800     PERFORM G320-ACHA-TAM-CELULA THRU G320-ACHA-TAM-CELULA-FIM.
004810     IF WS-GRV-TAM-CEL > 0
004820         MOVE WS-LS-CELULA (WS-GRV-IDX-COL) (1:WS-GRV-TAM-CEL)
004830             TO WS-LINHA-FEED (WS-GRV-POS-SAIDA + 1:
004840                 WS-GRV-TAM-CEL)
004850         ADD WS-GRV-TAM-CEL TO WS-GRV-POS-SAIDA.
004860     ADD 1 TO WS-GRV-IDX-COL.
004870 G310-GRAVA-CELULA-FIM.
004880     EXIT.
004890 
004900* ACHA O TAMANHO REAL (SEM BRANCO A DIREITA) DA CELULA CORRENTE.
004910 G320-ACHA-TAM-CELULA.
004920     MOVE 2000 TO WS-GRV-TAM-CEL.
004930     PERFORM G321-ACHA-TAM-UM THRU G321-ACHA-TAM-UM-FIM
004940         UNTIL WS-GRV-TAM-CEL = 0
004950            OR WS-LS-CELULA (WS-GRV-IDX-COL) (WS-GRV-TAM-CEL:1)
004960               NOT = SPACE.
004970 G320-ACHA-TAM-CELULA-FIM.
004980     EXIT.
004990 
005000 G321-ACHA-TAM-UM.
005010     SUBTRACT 1 FROM WS-GRV-TAM-CEL.
005020 G321-ACHA-TAM-UM-FIM.
005030     EXIT.
005040*----------------------------------------------------------------*
005050* FIM DO COPY GRAFEED
005060*----------------------------------------------------------------*
