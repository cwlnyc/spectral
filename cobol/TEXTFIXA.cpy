000100*----------------------------------------------------------------*
000110* TEXTFIXA.cpy
000120* COPY DE DADOS - CONSTANTES FIXAS DO FEED PLANO (UNIT-A).
000130*----------------------------------------------------------------*
000140* SISTEMA:   FEED SPECTRAL PAINTS
000150* OBJETIVO:  CENTRALIZAR OS LITERAIS QUE O FEED PLANO GRAVA EM
000160*            TODA LISTAGEM, PARA NAO FICAREM ESPALHADOS PELO
000170*            PROCEDURE DIVISION DE GERAFEED-PLANO.
000180* VERSOES:   DATA        RESP  CHAMADO   DESCRICAO
000190*            ----------  ----  --------  --------------------
000200*            2023-08-30  RQF   SP-2231   VERSAO INICIAL
000210*----------------------------------------------------------------*
000220 01  WS-FIXO-A.
000230     05  WS-FA-LISTING-ACTION  PIC X(040) VALUE
000240         "Create or Replace (Full Update)".
000250     05  WS-FA-PRODUCT-TYPE    PIC X(010) VALUE "PAINT".
000260     05  WS-FA-BRAND-NAME      PIC X(030) VALUE
000270         "Spectral Paints".
000280     05  WS-FA-MANUFACTURER    PIC X(030) VALUE
000290         "Spectral Paints".
000300     05  WS-FA-ITEM-TYPE-KEY   PIC X(020) VALUE "paint".
000310     05  WS-FA-ITEM-CONDITION  PIC X(003) VALUE "New".
000320     05  WS-FA-FULFILL-CHAN    PIC X(008) VALUE "DEFAULT".
000330     05  WS-FA-NUMBER-ITEMS    PIC X(002) VALUE "1".
000340     05  WS-FA-COUNTRY-ORIGIN  PIC X(015) VALUE
000350         "United States".
000360     05  WS-FA-BATTERY-REQ     PIC X(003) VALUE "No".
000370     05  WS-FA-BATTERY-INC     PIC X(003) VALUE "No".
000380     05  WS-FA-PRODUCT-ID-UPC  PIC X(012) VALUE "UPC".
000390     05  WS-FA-PRODUCT-ID-GTIN PIC X(012) VALUE
000400         "GTIN Exempt".
000410     05  WS-FA-DGR-1           PIC X(040) VALUE "GHS".
000420     05  WS-FA-GHS-1           PIC X(040) VALUE "Flammable".
000430     05  WS-FA-GHS-2           PIC X(040) VALUE "Irritant".
000440     05  WS-FA-SIZE-GALLON     PIC X(020) VALUE "Gallon".
000450     05  WS-FA-SIZE-QUART      PIC X(020) VALUE "Quart".
000460     05  FILLER                PIC X(010).
000470*----------------------------------------------------------------*
000480* FIM DO COPY TEXTFIXA
000490*----------------------------------------------------------------*
