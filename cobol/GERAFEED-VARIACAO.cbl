000100*----------------------------------------------------------------*
000110* GERAFEED-VARIACAO.cbl
000120* JOB DE GERACAO DO FEED DE VARIACAO DE MARKETPLACE (UNIT-B).
000130*----------------------------------------------------------------*
000140 IDENTIFICATION DIVISION.
000150 PROGRAM-ID.    GERAFEED-VARIACAO.
000160 AUTHOR.        ALBERI NUNES REIS.
000170 INSTALLATION.  HBSIS - SUPERO SISTEMAS.
000180 DATE-WRITTEN.  1984-03-19.
000190 DATE-COMPILED.
000200 SECURITY.      USO INTERNO HBSIS - CLIENTE SPECTRAL PAINTS.
000210*----------------------------------------------------------------*
000220* SISTEMA:   FEED SPECTRAL PAINTS
000230* PROGRAMA:  GERAFEED-VARIACAO
000240* OBJETIVO:  LER O CATALOGO DE PRODUTOS DA LOJA VIRTUAL, AGRUPAR
000250*            AS VARIANTES POR FAMILIA (MESMO TITULO DE PAI) E
000260*            GERAR O FEED DE VARIACAO DE MARKETPLACE - UM
000270*            REGISTRO PAI POR FAMILIA MAIS UM REGISTRO FILHO POR
000280*            VARIANTE, NO LAYOUT TABULADO DO TEMPLATE DE PECAS
000290*            AUTOMOTIVAS. CADA FAMILIA E DETECTADA POR QUEBRA DE
000300*            CONTROLE NO TITULO HERDADO DO PAI, JA QUE O EXPORT
000310*            DA LOJA TRAZ AS VARIANTES DE CADA PRODUTO SEGUIDAS.
000320* VERSOES:   DATA        RESP  CHAMADO   DESCRICAO
000330*            ----------  ----  --------  --------------------
000340*            1984-03-19  ANR   SP-0092   VERSAO INICIAL DO JOB -
000350*                                        RELATORIO DE VENDEDORES
000360*                                        POR FAIXA DE DISTANCIA
000370*            1990-05-11  ANR   SP-0177   INCLUIDO SUBTOTAL POR
000380*                                        FAIXA NO RELATORIO
000390*            1994-08-02  ANR   SP-0248   AJUSTE DE QUEBRA DE
000400*                                        PAGINA E CABECALHO
000410*            1998-09-14  ANR   SP-0390   AJUSTE ANO 2000 - CAMPOS
000420*                                        DE DATA COM 4 DIGITOS
000430*            2003-02-19  ANR   SP-0561   JOB PASSA A RODAR EM
000440*                                        LOTE, SEM TELA DE
000450*                                        OPERADOR
000460*            2011-07-06  LMS   SP-1050   REVISAO DE PERFORMANCE
000470*                                        NA LEITURA DO CADASTRO
000480*            2023-09-18  RQF   SP-2255   JOB REESCRITO DO ZERO
000490*                                        PARA O CLIENTE SPECTRAL
000500*                                        PAINTS - LEITURA DO
000510*                                        CATALOGO DA LOJA E
000520*                                        GERACAO DO FEED DE
000530*                                        VARIACAO (PAI/FILHO)
000540*                                        DE MARKETPLACE (SUBSTI-
000550*                                        TUI O RELATORIO DE
000560*                                        VENDEDORES POR FAIXA)
000570*            2023-10-02  RQF   SP-2268   LEITOR DE CATALOGO
000580*                                        COMPARTILHADO COM O
000590*                                        FEED PLANO (COPY
000600*                                        LECATLG)
000610*            2023-10-09  RQF   SP-2271   GRAVADOR DE FEED
000620*                                        COMPARTILHADO (COPY
000630*                                        GRAFEED)
000640*            2023-11-14  RQF   SP-2287   POSICIONAMENTO DAS
000650*                                        COLUNAS REPETIDAS
000660*                                        (BULLET/DGR/GHS)
000670*            2023-12-05  LMS   SP-2309   DERIVACAO DE TAMANHO E
000680*                                        VOLUME POR TABELA
000690*                                        (GALAO/QUARTO/PINTA)
000700*            2023-12-18  RQF   SP-2318   CORRIGIDA ORDEM DAS
000710*                                        LINHAS DE CABECALHO DO
000720*                                        FEED (NOMES DE COLUNA
000730*                                        ENTRAM ANTES DA LINHA
000740*                                        DE ATRIBUTOS)
000750*            2024-01-22  LMS   SP-2334   3520-SKU-POR-HANDLE
000760*                                        COMPARAVA O HANDLE (AINDA
000770*                                        MINUSCULO NESTE PONTO)
000780*                                        COM "FOR-"/"-GALLON-
000790*                                        PAINT"/"-PAINT" MAIUSC -
000800*                                        3 TRECHOS NUNCA ERAM
000810*                                        ACHADOS E O SKU DO PAI
000820*                                        SAIA ERRADO EM TODA
000830*                                        FAMILIA SEM COR. PADROES
000840*                                        POSTOS EM MINUSCULO.
000850*                                        INCLUIDO TAMBEM O TOTAL
000860*                                        GERAL DE REGISTROS
000870*                                        (PAI+FILHO) NO DISPLAY DE
000880*                                        ENCERRAMENTO DO JOB, JA
000890*                                        PROMETIDO NO CABECALHO DE
000900*                                        8000-FINALIZA-JOB E NAO
000910*                                        CALCULADO
000920*----------------------------------------------------------------*
000930 ENVIRONMENT DIVISION.
000940 CONFIGURATION SECTION.
000950 SPECIAL-NAMES.
000960     C01 IS TOP-OF-FORM.
000970 INPUT-OUTPUT SECTION.
000980 FILE-CONTROL.
000990     SELECT ARQ-CATALOGO ASSIGN TO DISK "CATALOGO"
001000         ORGANIZATION IS LINE SEQUENTIAL
001010         FILE STATUS IS WS-FS-CATALOGO.
001020     SELECT ARQ-MODELO   ASSIGN TO DISK "TEMPLATE"
001030         ORGANIZATION IS LINE SEQUENTIAL
001040         FILE STATUS IS WS-FS-MODELO.
001050     SELECT ARQ-DESCR-FABRICA ASSIGN TO DISK "DESCRFAB"
001060         ORGANIZATION IS LINE SEQUENTIAL
001070         OPTIONAL
001080         FILE STATUS IS WS-FS-DESCR-FABRICA.
001090     SELECT ARQ-FEED     ASSIGN TO DISK "FEED"
001100         ORGANIZATION IS LINE SEQUENTIAL
001110         FILE STATUS IS WS-FS-FEED.
001120 DATA DIVISION.
001130 FILE SECTION.
001140 FD  ARQ-CATALOGO.
001150 01  FS-REG-CATALOGO            PIC X(8000).
001160 FD  ARQ-MODELO.
001170 01  FS-REG-MODELO              PIC X(0500).
001180 FD  ARQ-DESCR-FABRICA.
001190 01  FS-REG-DESCR-FABRICA       PIC X(0500).
001200 FD  ARQ-FEED.
001210 01  WS-LINHA-FEED              PIC X(32000).
001220 WORKING-STORAGE SECTION.
001230 COPY CATLAYT.
001240 COPY FEEDLAYT.
001250 COPY TEXTFIXA.
001260 COPY TEXTFIXB.
001270* LINHA CRUA LIDA DO ARQUIVO OPCIONAL DE DESCRICAO DE FABRICA.
001280 01  WS-LINHA-DESCR-FABRICA         PIC X(500).
001290* AREA DE TRABALHO PROPRIA DO GERAFEED-VARIACAO - QUEBRA DE
001300* CONTROLE POR FAMILIA, MONTAGEM DO NOME DO ITEM, DETERMINACAO
001310* DO CODIGO DE COR, GERACAO DO SKU DO PAI, DERIVACAO DE
001320* TAMANHO/VOLUME E MONTAGEM DA DESCRICAO PADRAO DE FABRICA.
001330 01  WA-AREA-TRABALHO-VARIACAO.
001340     05  WA-TITULO-BASE             PIC X(200).
001350     05  WA-TAM-TITULO              PIC 9(003) COMP.
001360     05  WA-TAM-OPCAO               PIC 9(003) COMP.
001370     05  WA-OPCAO-MAIUSC            PIC X(060).
001380     05  WA-FAMILIA-ANTERIOR        PIC X(200).
001390* CAMPOS DE DETERMINACAO DO CODIGO DE COR (WHOLE-WORD SCAN NO
001400* TITULO DA FAMILIA, POR ORDEM DE PRIORIDADE DE PADRAO).
001410     05  WA-COR-CODIGO              PIC X(020).
001420     05  WA-TAM-COR                 PIC 9(003) COMP.
001430     05  WA-COR-TITULO              PIC X(200).
001440     05  WA-COR-TAM-TITULO          PIC 9(003) COMP.
001450     05  WA-COR-IDX                 PIC 9(003) COMP.
001460     05  WA-COR-CAR-ATUAL           PIC X(001).
001470     05  WA-COR-SW-PALAVRA          PIC X(001).
001480         88  WA-COR-DENTRO-PALAVRA      VALUE "S".
001490         88  WA-COR-FORA-PALAVRA        VALUE "N".
001500     05  WA-COR-POS-INI             PIC 9(003) COMP.
001510     05  WA-COR-TAM-PALAVRA         PIC 9(003) COMP.
001520     05  WA-COR-SW-WA               PIC X(001).
001530         88  WA-COR-ACHOU-WA            VALUE "S".
001540     05  WA-COR-VAL-WA              PIC X(020).
001550     05  WA-COR-SW-2L               PIC X(001).
001560         88  WA-COR-ACHOU-2L            VALUE "S".
001570     05  WA-COR-VAL-2L              PIC X(020).
001580     05  WA-COR-SW-3D               PIC X(001).
001590         88  WA-COR-ACHOU-3D            VALUE "S".
001600     05  WA-COR-VAL-3D              PIC X(020).
001610     05  WA-COR-SW-DLD              PIC X(001).
001620         88  WA-COR-ACHOU-DLD           VALUE "S".
001630     05  WA-COR-VAL-DLD             PIC X(020).
001640* CAMPOS DE GERACAO DO SKU DO PAI (PELA COR OU PELO HANDLE).
001650     05  WA-SKU-PAI-GERADO          PIC X(040).
001660     05  WA-SKU-BASE                PIC X(020).
001670     05  WA-SKU-COMPACTO            PIC X(020).
001680     05  WA-SKU-TAM                 PIC 9(003) COMP.
001690     05  WA-HANDLE-TRAB             PIC X(060).
001700     05  WA-HANDLE-TAM              PIC 9(003) COMP.
001710     05  WA-HANDLE-CORTE            PIC X(025).
001720     05  WA-HANDLE-TAM25            PIC 9(003) COMP.
001730     05  WA-COMPACT-IDX             PIC 9(003) COMP.
001740     05  WA-COMPACT-SAIDA           PIC X(060).
001750     05  WA-COMPACT-TAM-SAI         PIC 9(003) COMP.
001760     05  WA-SUBSTR-PADRAO           PIC X(020).
001770     05  WA-SUBSTR-TAM-PADRAO       PIC 9(003) COMP.
001780* CAMPOS DE DERIVACAO DE TAMANHO/VOLUME (TABELA WS-TAB-VOLUME).
001790     05  WA-CONT-CHAVE              PIC 9(003) COMP.
001800     05  WA-IDX-VOL                 PIC 9(001) COMP.
001810     05  WA-IDX-VOL-ACHADO          PIC 9(001) COMP.
001820     05  WA-SW-VOL                  PIC X(001).
001830         88  WA-VOL-ACHOU               VALUE "S".
001840         88  WA-VOL-NAO-ACHOU           VALUE "N".
001850* CAMPOS DE CARGA DA DESCRICAO PADRAO DE FABRICA (FACTORY-DESC).
001860     05  WA-FABRICA-BRUTA           PIC X(4000).
001870     05  WA-FABRICA-PONTEIRO        PIC 9(004) COMP.
001880     05  WA-DESCRICAO-FABRICA       PIC X(2000).
001890     05  WA-LINHA-TAM               PIC 9(003) COMP.
001900* TOTAIS DE CONTROLE.
001910     05  WT-QTD-PAIS                PIC 9(007) COMP.
001920     05  WT-QTD-FILHOS              PIC 9(007) COMP.
001930     05  WT-QTD-TOTAL               PIC 9(008) COMP.
001940     05  FILLER                     PIC X(010).
001950 PROCEDURE DIVISION.
001960*----------------------------------------------------------------*
001970* 0000-CONTROLE - PARAGRAFO PRINCIPAL DO JOB.
001980*----------------------------------------------------------------*
001990 0000-CONTROLE.
002000     PERFORM 1000-INICIALIZA-JOB THRU 1000-INICIALIZA-JOB-FIM.
002010     PERFORM 3000-PROCESSA-VARIANTE THRU
002020             3000-PROCESSA-VARIANTE-FIM
002030         UNTIL WS-FIM-CATALOGO.
002040     PERFORM 8000-FINALIZA-JOB THRU 8000-FINALIZA-JOB-FIM.
002050     STOP RUN.
002060 0000-CONTROLE-FIM.
002070     EXIT.
002080 
002090* ABRE OS ARQUIVOS DO JOB (INCLUSIVE O OPCIONAL DE DESCRICAO DE
002100* FABRICA), CARREGA O MODELO DE 4 LINHAS DE CABECALHO, GRAVA OS
002110* CABECALHOS DO FEED E POSICIONA A PRIMEIRA VARIANTE DO CATALOGO.
002120 1000-INICIALIZA-JOB.
002130     ACCEPT WS-HORA-SISTEMA FROM TIME.
002140     DISPLAY "GERAFEED-VARIACAO - INICIO DO JOB " WS-HORA-SISTEMA.
002150     OPEN OUTPUT ARQ-FEED.
002160     IF WS-FS-FEED NOT = "00"
002170         DISPLAY "GERAFEED-VARIACAO - ERRO AO ABRIR ARQ-FEED, FS="
002180             WS-FS-FEED
002190         MOVE 16 TO RETURN-CODE
002200         STOP RUN.
002210     MOVE 4 TO WS-QTD-CAB-MODELO.
002220     MOVE 3 TO WS-POS-COLNAMES.
002230     PERFORM G100-CARREGA-MODELO THRU G100-CARREGA-MODELO-FIM.
002240     PERFORM G400-GRAVA-CABECALHOS THRU
002250             G400-GRAVA-CABECALHOS-FIM.
002260     PERFORM 1100-CARREGA-DESCRICAO-FABRICA THRU
002270             1100-CARREGA-DESCRICAO-FABRICA-FIM.
002280     PERFORM L000-ABRE-CATALOGO THRU L000-ABRE-CATALOGO-FIM.
002290     MOVE SPACES TO WA-FAMILIA-ANTERIOR.
002300     MOVE ZERO TO WT-QTD-PAIS WT-QTD-FILHOS WT-QTD-TOTAL.
002310     PERFORM L200-LE-LINHA THRU L200-LE-LINHA-FIM.
002320 1000-INICIALIZA-JOB-FIM.
002330     EXIT.
002340 
002350* CARREGA O TEXTO PADRAO DE DESCRICAO DE FABRICA (ARQUIVO
002360* OPCIONAL) E COLAPSA TODA SEQUENCIA DE BRANCO (INCLUSIVE QUEBRA
002370* DE LINHA) EM UM UNICO ESPACO, REAPROVEITANDO X100-LIMPA-HTML
002380* (COPY LIMPATXT) - O TEXTO NAO TEM TAG NEM ENTIDADE, MAS A
002390* ROTINA JA FAZ EXATAMENTE O COLAPSO DE BRANCO EXIGIDO. SE O
002400* ARQUIVO NAO EXISTIR, A DESCRICAO FICA EM BRANCO E O OPERADOR E
002410* AVISADO.
002420 1100-CARREGA-DESCRICAO-FABRICA.
002430     OPEN INPUT ARQ-DESCR-FABRICA.
002440     MOVE SPACES TO WA-FABRICA-BRUTA.
002450     MOVE 1 TO WA-FABRICA-PONTEIRO.
002460     IF WS-FS-DESCR-FABRICA = "00"
002470         PERFORM 1110-LE-LINHA-FABRICA THRU
002480                 1110-LE-LINHA-FABRICA-FIM
002490             UNTIL WS-FS-DESCR-FABRICA NOT = "00"
002500         CLOSE ARQ-DESCR-FABRICA
002510     ELSE
002520         DISPLAY "GERAFEED-VARIACAO - AVISO: ARQUIVO DE "
002530             "DESCRICAO DE FABRICA NAO ENCONTRADO, FS="
002540             WS-FS-DESCR-FABRICA.
002550     MOVE WA-FABRICA-BRUTA TO WS-HTML-ENTRADA.
002560     PERFORM X100-LIMPA-HTML THRU X100-LIMPA-HTML-FIM.
002570     MOVE WS-HTML-SAIDA TO WA-DESCRICAO-FABRICA.
002580 1100-CARREGA-DESCRICAO-FABRICA-FIM.
002590     EXIT.
002600 
002610 1110-LE-LINHA-FABRICA.
002620     READ ARQ-DESCR-FABRICA INTO WS-LINHA-DESCR-FABRICA.
002630     IF WS-FS-DESCR-FABRICA = "00"
002640         PERFORM 1111-ACHA-TAM-LINHA-FABRICA THRU
002650                 1111-ACHA-TAM-LINHA-FABRICA-FIM
002660         IF WA-LINHA-TAM > 0
002670             STRING WS-LINHA-DESCR-FABRICA (1:WA-LINHA-TAM)
002680                        DELIMITED BY SIZE
002690                    " " DELIMITED BY SIZE
002700                INTO WA-FABRICA-BRUTA
002710                WITH POINTER WA-FABRICA-PONTEIRO.
002720 1110-LE-LINHA-FABRICA-FIM.
002730     EXIT.
002740 
002750 1111-ACHA-TAM-LINHA-FABRICA.
002760     MOVE 500 TO WA-LINHA-TAM.
002770     PERFORM 1112-VOLTA-TAM-LINHA-FABRICA THRU
002780             1112-VOLTA-TAM-LINHA-FABRICA-FIM
002790         UNTIL WA-LINHA-TAM = 0
002800            OR WS-LINHA-DESCR-FABRICA (WA-LINHA-TAM:1)
002810                   NOT = SPACE.
002820 1111-ACHA-TAM-LINHA-FABRICA-FIM.
002830     EXIT.
002840 
002850 1112-VOLTA-TAM-LINHA-FABRICA.
002860     SUBTRACT 1 FROM WA-LINHA-TAM.
002870 1112-VOLTA-TAM-LINHA-FABRICA-FIM.
002880     EXIT.
002890 
002900*----------------------------------------------------------------*
002910* 3000-PROCESSA-VARIANTE - DETECTA QUEBRA DE FAMILIA PELO TITULO
002920* HERDADO DO PAI (O EXPORT DA LOJA TRAZ AS VARIANTES DE CADA
002930* PRODUTO SEGUIDAS, ENTAO A QUEBRA E SUFICIENTE PARA IDENTIFICAR
002940* A PRIMEIRA VARIANTE DE CADA FAMILIA). NA QUEBRA, GRAVA O
002950* REGISTRO PAI; SEMPRE GRAVA O REGISTRO FILHO DA VARIANTE
002960* CORRENTE; DEPOIS LE A PROXIMA VARIANTE.
002970*----------------------------------------------------------------*
002980 3000-PROCESSA-VARIANTE.
002990     IF WS-PAI-TITLE NOT = WA-FAMILIA-ANTERIOR
003000         PERFORM 3050-NOVA-FAMILIA THRU 3050-NOVA-FAMILIA-FIM
003010         PERFORM 3100-MONTA-PARENT THRU 3100-MONTA-PARENT-FIM
003020         PERFORM G200-MONTA-LINHA-SAIDA THRU
003030                 G200-MONTA-LINHA-SAIDA-FIM
003040         PERFORM G300-GRAVA-LINHA THRU G300-GRAVA-LINHA-FIM
003050         ADD 1 TO WT-QTD-PAIS
003060         MOVE WS-PAI-TITLE TO WA-FAMILIA-ANTERIOR.
003070     PERFORM 3200-MONTA-CHILD THRU 3200-MONTA-CHILD-FIM.
003080     PERFORM G200-MONTA-LINHA-SAIDA THRU
003090             G200-MONTA-LINHA-SAIDA-FIM.
003100     PERFORM G300-GRAVA-LINHA THRU G300-GRAVA-LINHA-FIM.
003110     ADD 1 TO WT-QTD-FILHOS.
003120     PERFORM L200-LE-LINHA THRU L200-LE-LINHA-FIM.
003130 3000-PROCESSA-VARIANTE-FIM.
003140     EXIT.
003150 
003160* NOVA FAMILIA: CALCULA O CODIGO DE COR E O SKU DO PAI UMA UNICA
003170* VEZ (VALEM PARA O PAI E PARA TODOS OS FILHOS DA FAMILIA).
003180 3050-NOVA-FAMILIA.
003190     PERFORM 3400-COLOR-CODE THRU 3400-COLOR-CODE-FIM.
003200     PERFORM 3500-GERA-SKU-PAI THRU 3500-GERA-SKU-PAI-FIM.
003210 3050-NOVA-FAMILIA-FIM.
003220     EXIT.
003230 
003240* REGISTRO PAI - MONTADO A PARTIR DA PRIMEIRA VARIANTE DA
003250* FAMILIA. SEM CAMPOS DE OFERTA (PRECO, CONDICAO, QUANTIDADE,
003260* PRAZO DE ENVIO, GRUPO DE ENVIO) E SEM PRODUCT ID.
003270 3100-MONTA-PARENT.
003280     MOVE SPACES TO WS-LISTAGEM-SAIDA.
003290     MOVE WS-PAI-TITLE TO WA-TITULO-BASE.
003300     PERFORM 3105-CALCULA-TAM-TITULO THRU
003310             3105-CALCULA-TAM-TITULO-FIM.
003320     IF WA-TAM-TITULO > 0
003330         MOVE WA-TITULO-BASE (1:WA-TAM-TITULO) TO WS-LI-ITEM-NAME.
003340     MOVE WA-SKU-PAI-GERADO       TO WS-LI-SKU.
003350     MOVE WS-FA-LISTING-ACTION    TO WS-LI-LISTING-ACTION.
003360     MOVE WS-FA-PRODUCT-TYPE      TO WS-LI-PRODUCT-TYPE.
003370     MOVE WS-FA-BRAND-NAME        TO WS-LI-BRAND-NAME.
003380     MOVE WS-FA-PRODUCT-ID-GTIN   TO WS-LI-PRODUCT-ID-TYPE.
003390     MOVE WS-FB-ITEM-TYPE-KEY     TO WS-LI-ITEM-TYPE-KEYWORD.
003400     MOVE WS-FA-MANUFACTURER      TO WS-LI-MANUFACTURER.
003410     MOVE "Parent"                TO WS-LI-PARENTAGE-LEVEL.
003420     MOVE WS-FA-FULFILL-CHAN      TO WS-LI-FULFILL-CHAN-CODE.
003430     MOVE WS-FB-VARIATION-THM     TO WS-LI-VARIATION-THEME.
003440     MOVE WA-DESCRICAO-FABRICA    TO WS-LI-PRODUCT-DESCRIPTION.
003450     MOVE WS-FA-NUMBER-ITEMS      TO WS-LI-NUMBER-OF-ITEMS.
003460     IF WA-COR-CODIGO NOT = SPACES
003470         MOVE WA-COR-CODIGO TO WS-LI-COLOR
003480     ELSE
003490         MOVE WS-FB-COLOR-FALLBACK TO WS-LI-COLOR.
003500     MOVE WA-COR-CODIGO           TO WS-LI-COLOR-CODE.
003510     MOVE WS-FB-PAINT-TYPE        TO WS-LI-PAINT-TYPE.
003520     MOVE WS-FB-FINISH-TYPE       TO WS-LI-FINISH-TYPE.
003530     MOVE WS-FB-SURFACE-RECOM     TO WS-LI-SURFACE-RECOMEND.
003540     MOVE WS-FB-COVERAGE          TO WS-LI-COVERAGE.
003550     PERFORM 3300-MONTA-BULLETS-FIXOS THRU
003560             3300-MONTA-BULLETS-FIXOS-FIM.
003570     MOVE WS-FA-COUNTRY-ORIGIN    TO WS-LI-COUNTRY-OF-ORIGIN.
003580     MOVE WS-FA-BATTERY-REQ       TO WS-LI-BATTERY-REQUIRED.
003590     MOVE WS-FA-BATTERY-INC       TO WS-LI-BATTERY-INCLUDED.
003600     MOVE WS-FB-DGR-1             TO WS-LI-DGR (1).
003610     MOVE WS-FB-DGR-DEMAIS        TO WS-LI-DGR (2) WS-LI-DGR (3)
003620                                      WS-LI-DGR (4) WS-LI-DGR (5).
003630     MOVE WS-FB-GHS-1             TO WS-LI-GHS-CLASS (1).
003640     MOVE WS-FB-GHS-2             TO WS-LI-GHS-CLASS (2).
003650     MOVE SPACES                  TO WS-LI-GHS-CLASS (3)
003660                                      WS-LI-GHS-CLASS (4)
003670                                      WS-LI-GHS-CLASS (5).
003680     MOVE WS-FB-SDS-URL           TO WS-LI-SDS-URL.
003690     PERFORM 3150-MONTA-IMAGEM THRU 3150-MONTA-IMAGEM-FIM.
003700 3100-MONTA-PARENT-FIM.
003710     EXIT.
003720 
003730* REGISTRO FILHO - UM POR VARIANTE, NA ORDEM DE ENTRADA. NOME DO
003740* ITEM NAO TEM O TESTE DE SUBSTRING DO FEED PLANO: A OPCAO ENTRA
003750* SEMPRE QUE NAO FOR BRANCO.
003760 3200-MONTA-CHILD.
003770     MOVE SPACES TO WS-LISTAGEM-SAIDA.
003780     IF WS-PAI-TITLE NOT = SPACES
003790         MOVE WS-PAI-TITLE TO WA-TITULO-BASE
003800     ELSE
003810         MOVE WS-CT-TITLE TO WA-TITULO-BASE.
003820     PERFORM 3105-CALCULA-TAM-TITULO THRU
003830             3105-CALCULA-TAM-TITULO-FIM.
003840     IF WS-CT-OPTION1-VALUE NOT = SPACES
003850         PERFORM 3106-CALCULA-TAM-OPCAO THRU
003860                 3106-CALCULA-TAM-OPCAO-FIM
003870         STRING WA-TITULO-BASE (1:WA-TAM-TITULO)
003880                    DELIMITED BY SIZE
003890                " - " DELIMITED BY SIZE
003900                WS-CT-OPTION1-VALUE (1:WA-TAM-OPCAO)
003910                    DELIMITED BY SIZE
003920             INTO WS-LI-ITEM-NAME
003930     ELSE
003940         IF WA-TAM-TITULO > 0
003950             MOVE WA-TITULO-BASE (1:WA-TAM-TITULO)
003960                 TO WS-LI-ITEM-NAME.
003970     MOVE WS-CT-VARIANT-SKU        TO WS-LI-SKU.
003980     MOVE WS-FA-LISTING-ACTION     TO WS-LI-LISTING-ACTION.
003990     MOVE WS-FA-PRODUCT-TYPE       TO WS-LI-PRODUCT-TYPE.
004000     MOVE WS-FA-BRAND-NAME         TO WS-LI-BRAND-NAME.
004010     PERFORM 3250-ID-PRODUTO-FILHO THRU
004020             3250-ID-PRODUTO-FILHO-FIM.
004030     MOVE WS-FB-ITEM-TYPE-KEY      TO WS-LI-ITEM-TYPE-KEYWORD.
004040     MOVE WS-FA-MANUFACTURER       TO WS-LI-MANUFACTURER.
004050     MOVE "Child"                  TO WS-LI-PARENTAGE-LEVEL.
004060     MOVE WA-SKU-PAI-GERADO        TO WS-LI-PARENT-SKU.
004070     MOVE WS-FB-VARIATION-THM      TO WS-LI-VARIATION-THEME.
004080     MOVE WS-FA-ITEM-CONDITION     TO WS-LI-ITEM-CONDITION.
004090     MOVE WS-CT-VARIANT-PRICE      TO WS-LI-LIST-PRICE.
004100     MOVE WS-CT-VARIANT-PRICE      TO WS-LI-YOUR-PRICE-USD.
004110     MOVE WS-FA-FULFILL-CHAN       TO WS-LI-FULFILL-CHAN-CODE.
004120     MOVE WS-FB-QUANTITY-US        TO WS-LI-QUANTITY-US.
004130     MOVE WS-FB-HANDLING-TIME      TO WS-LI-HANDLING-TIME-US.
004140     MOVE WS-FB-SHIP-GROUP         TO WS-LI-SHIP-GROUP-US.
004150     MOVE WA-DESCRICAO-FABRICA     TO WS-LI-PRODUCT-DESCRIPTION.
004160     MOVE WS-FA-NUMBER-ITEMS       TO WS-LI-NUMBER-OF-ITEMS.
004170     IF WA-COR-CODIGO NOT = SPACES
004180         MOVE WA-COR-CODIGO TO WS-LI-COLOR
004190     ELSE
004200         MOVE WS-FB-COLOR-FALLBACK TO WS-LI-COLOR.
004210     MOVE WA-COR-CODIGO            TO WS-LI-COLOR-CODE.
004220     MOVE WS-CT-VARIANT-SKU        TO WS-LI-PART-NUMBER.
004230     MOVE WS-FB-PAINT-TYPE         TO WS-LI-PAINT-TYPE.
004240     MOVE WS-FB-FINISH-TYPE        TO WS-LI-FINISH-TYPE.
004250     MOVE WS-FB-ITEM-FORM          TO WS-LI-ITEM-FORM.
004260     MOVE WS-FB-SPECIFIC-USES      TO WS-LI-SPECIFIC-USES.
004270     MOVE WS-FB-SURFACE-RECOM      TO WS-LI-SURFACE-RECOMEND.
004280     MOVE WS-FB-COVERAGE           TO WS-LI-COVERAGE.
004290     PERFORM 3600-DERIVA-TAMANHO-VOLUME THRU
004300             3600-DERIVA-TAMANHO-VOLUME-FIM.
004310     PERFORM 3300-MONTA-BULLETS-FIXOS THRU
004320             3300-MONTA-BULLETS-FIXOS-FIM.
004330     MOVE WS-FA-COUNTRY-ORIGIN     TO WS-LI-COUNTRY-OF-ORIGIN.
004340     MOVE WS-FA-BATTERY-REQ        TO WS-LI-BATTERY-REQUIRED.
004350     MOVE WS-FA-BATTERY-INC        TO WS-LI-BATTERY-INCLUDED.
004360     MOVE WS-FB-DGR-1              TO WS-LI-DGR (1).
004370     MOVE WS-FB-DGR-DEMAIS         TO WS-LI-DGR (2) WS-LI-DGR (3)
004380                                      WS-LI-DGR (4) WS-LI-DGR (5).
004390     MOVE WS-FB-GHS-1              TO WS-LI-GHS-CLASS (1).
004400     MOVE WS-FB-GHS-2              TO WS-LI-GHS-CLASS (2).
004410     MOVE SPACES                   TO WS-LI-GHS-CLASS (3)
004420                                       WS-LI-GHS-CLASS (4)
004430                                       WS-LI-GHS-CLASS (5).
004440     MOVE WS-FB-SDS-URL            TO WS-LI-SDS-URL.
004450     PERFORM 3150-MONTA-IMAGEM THRU 3150-MONTA-IMAGEM-FIM.
004460 3200-MONTA-CHILD-FIM.
004470     EXIT.
004480 
004490* CINCO BULLETS FIXOS, IGUAIS PARA PAI E FILHO. O BULLET 1 MUDA
004500* CONFORME HAJA OU NAO CODIGO DE COR RECONHECIDO.
004510 3300-MONTA-BULLETS-FIXOS.
004520     IF WA-COR-CODIGO NOT = SPACES
004530         PERFORM 3305-CALCULA-TAM-COR THRU
004540                 3305-CALCULA-TAM-COR-FIM
004550         STRING "Color Code: " DELIMITED BY SIZE
004560                WA-COR-CODIGO (1:WA-TAM-COR) DELIMITED BY SIZE
004570             INTO WS-LI-BULLET (1)
004580     ELSE
004590         MOVE WS-BF-SEM-COR TO WS-LI-BULLET (1).
004600     STRING WS-BF-CLARO-1 DELIMITED BY SIZE
004610            WS-BF-CLARO-2 DELIMITED BY SIZE
004620         INTO WS-LI-BULLET (2).
004630     STRING WS-BF-PREPARO-1 DELIMITED BY SIZE
004640            WS-BF-PREPARO-2 DELIMITED BY SIZE
004650            WS-BF-PREPARO-3 DELIMITED BY SIZE
004660         INTO WS-LI-BULLET (3).
004670     STRING WS-BF-DILUIC-1 DELIMITED BY SIZE
004680            WS-BF-DILUIC-2 DELIMITED BY SIZE
004690            WS-BF-DILUIC-3 DELIMITED BY SIZE
004700         INTO WS-LI-BULLET (4).
004710     STRING WS-BF-MARCA-1 DELIMITED BY SIZE
004720            WS-BF-MARCA-2 DELIMITED BY SIZE
004730            WS-BF-MARCA-3 DELIMITED BY SIZE
004740         INTO WS-LI-BULLET (5).
004750 3300-MONTA-BULLETS-FIXOS-FIM.
004760     EXIT.
004770 
004780* CODIGO DE COR: USA O METAFIELD HERDADO DO PAI QUANDO PREENCHIDO;
004790* SENAO PROCURA NO TITULO, EM ORDEM DE PRIORIDADE, PALAVRA WA+
004800* DIGITOS, DUAS LETRAS+DIGITOS, TRES DIGITOS OU DIGITO-LETRA-
004810* DIGITO (SEMPRE COMO PALAVRA INTEIRA).
004820 3400-COLOR-CODE.
004830     IF WS-PAI-COLOR-CODE NOT = SPACES
004840         MOVE WS-PAI-COLOR-CODE TO WA-COR-CODIGO
004850         INSPECT WA-COR-CODIGO CONVERTING WC-MINUSCULAS
004860             TO WC-MAIUSCULAS
004870     ELSE
004880         PERFORM 3410-BUSCA-PADRAO-COR THRU
004890                 3410-BUSCA-PADRAO-COR-FIM.
004900 3400-COLOR-CODE-FIM.
004910     EXIT.
004920 
004930* SKU DO PAI: PELO CODIGO DE COR QUANDO HOUVER, SENAO PELO
004940* HANDLE DA FAMILIA.
004950 3500-GERA-SKU-PAI.
004960     IF WA-COR-CODIGO NOT = SPACES
004970         PERFORM 3510-SKU-POR-COR THRU 3510-SKU-POR-COR-FIM
004980     ELSE
004990         PERFORM 3520-SKU-POR-HANDLE THRU
005000                 3520-SKU-POR-HANDLE-FIM.
005010 3500-GERA-SKU-PAI-FIM.
005020     EXIT.
005030 
005040* TAMANHO/VOLUME DO FILHO: PROCURA GALAO/QUARTO/PINTA COMO
005050* SUBSTRING DA OPCAO (SEM EXIGIR PALAVRA INTEIRA, AO CONTRARIO
005060* DO CODIGO DE COR); SEM CASAMENTO, VOLUME/TAMANHO FICAM EM
005070* BRANCO E A CONTAGEM DE UNIDADE VAI PARA O PADRAO (1/COUNT).
005080 3600-DERIVA-TAMANHO-VOLUME.
005090     MOVE WS-CT-OPTION1-VALUE TO WA-OPCAO-MAIUSC.
005100     INSPECT WA-OPCAO-MAIUSC CONVERTING WC-MINUSCULAS
005110         TO WC-MAIUSCULAS.
005120     SET WA-VOL-NAO-ACHOU TO TRUE.
005130     MOVE 1 TO WA-IDX-VOL.
005140     PERFORM 3610-TESTA-UMA-CHAVE-VOL THRU
005150             3610-TESTA-UMA-CHAVE-VOL-FIM
005160         UNTIL WA-IDX-VOL > 3 OR WA-VOL-ACHOU.
005170     IF WA-VOL-ACHOU
005180         MOVE WS-VOL-SIZE (WA-IDX-VOL-ACHADO) TO WS-LI-SIZE
005190         MOVE WS-VOL-VOLUME (WA-IDX-VOL-ACHADO)
005200             TO WS-LI-ITEM-VOLUME
005210         MOVE WS-VOL-VOLUME-UN (WA-IDX-VOL-ACHADO)
005220             TO WS-LI-ITEM-VOLUME-UNIT
005230         MOVE WS-VOL-QTD-UNID (WA-IDX-VOL-ACHADO)
005240             TO WS-LI-UNIT-COUNT
005250         MOVE WS-VOL-QTD-TIPO (WA-IDX-VOL-ACHADO)
005260             TO WS-LI-UNIT-COUNT-TYPE
005270     ELSE
005280         MOVE SPACES TO WS-LI-SIZE WS-LI-ITEM-VOLUME
005290             WS-LI-ITEM-VOLUME-UNIT
005300         MOVE WS-VD-UNIT-COUNT TO WS-LI-UNIT-COUNT
005310         MOVE WS-VD-UNIT-COUNT-TP TO WS-LI-UNIT-COUNT-TYPE.
005320 3600-DERIVA-TAMANHO-VOLUME-FIM.
005330     EXIT.
005340 
005350*----------------------------------------------------------------*
005360* SUBROTINAS DE APOIO (FORA DA FAIXA DOS PERFORMS ACIMA).
005370*----------------------------------------------------------------*
005380 3105-CALCULA-TAM-TITULO.
005390     MOVE 200 TO WA-TAM-TITULO.
005400     PERFORM 3107-VOLTA-TAM-TITULO THRU
005410             3107-VOLTA-TAM-TITULO-FIM
005420         UNTIL WA-TAM-TITULO = 0
005430            OR WA-TITULO-BASE (WA-TAM-TITULO:1) NOT = SPACE.
005440 3105-CALCULA-TAM-TITULO-FIM.
005450     EXIT.
005460 
005470 3107-VOLTA-TAM-TITULO.
005480     SUBTRACT 1 FROM WA-TAM-TITULO.
005490 3107-VOLTA-TAM-TITULO-FIM.
005500     EXIT.
005510 
005520 3106-CALCULA-TAM-OPCAO.
005530     MOVE 60 TO WA-TAM-OPCAO.
005540     PERFORM 3108-VOLTA-TAM-OPCAO THRU
005550             3108-VOLTA-TAM-OPCAO-FIM
005560         UNTIL WA-TAM-OPCAO = 0
005570            OR WS-CT-OPTION1-VALUE (WA-TAM-OPCAO:1) NOT = SPACE.
005580 3106-CALCULA-TAM-OPCAO-FIM.
005590     EXIT.
005600 
005610 3108-VOLTA-TAM-OPCAO.
005620     SUBTRACT 1 FROM WA-TAM-OPCAO.
005630 3108-VOLTA-TAM-OPCAO-FIM.
005640     EXIT.
005650 
005660* IMAGEM PRINCIPAL DA VARIANTE CORRENTE - MESMA REGRA DO FEED
005670* PLANO. USADA PELO PAI (PRIMEIRA VARIANTE) E POR CADA FILHO.
005680 3150-MONTA-IMAGEM.
005690     IF WS-CT-VARIANT-IMAGE NOT = SPACES
005700         MOVE WS-CT-VARIANT-IMAGE TO WS-LI-MAIN-IMAGE-URL
005710     ELSE
005720         MOVE WS-CT-IMAGE-SRC TO WS-LI-MAIN-IMAGE-URL.
005730 3150-MONTA-IMAGEM-FIM.
005740     EXIT.
005750 
005760* PRODUCT ID DO FILHO A PARTIR DO UPC (MESMA REGRA DO FEED
005770* PLANO).
005780 3250-ID-PRODUTO-FILHO.
005790     IF WS-CT-MF-UPC NOT = SPACES
005800         MOVE WS-FA-PRODUCT-ID-UPC TO WS-LI-PRODUCT-ID-TYPE
005810         MOVE WS-CT-MF-UPC TO WS-LI-PRODUCT-ID
005820     ELSE
005830         MOVE WS-FA-PRODUCT-ID-GTIN TO WS-LI-PRODUCT-ID-TYPE
005840         MOVE SPACES TO WS-LI-PRODUCT-ID.
005850 3250-ID-PRODUTO-FILHO-FIM.
005860     EXIT.
005870 
005880 3305-CALCULA-TAM-COR.
005890     MOVE 20 TO WA-TAM-COR.
005900     PERFORM 3306-VOLTA-TAM-COR THRU 3306-VOLTA-TAM-COR-FIM
005910         UNTIL WA-TAM-COR = 0
005920            OR WA-COR-CODIGO (WA-TAM-COR:1) NOT = SPACE.
005930 3305-CALCULA-TAM-COR-FIM.
005940     EXIT.
005950 
005960 3306-VOLTA-TAM-COR.
005970     SUBTRACT 1 FROM WA-TAM-COR.
005980 3306-VOLTA-TAM-COR-FIM.
005990     EXIT.
006000 
006010* VARRE O TITULO DA FAMILIA (EM MAIUSCULAS) PALAVRA POR PALAVRA,
006020* GUARDANDO A PRIMEIRA OCORRENCIA DE CADA UM DOS 4 PADROES. NO
006030* FIM, ESCOLHE PELA PRIORIDADE (WA+DIGITOS, DUAS LETRAS+DIGITOS,
006040* TRES DIGITOS, DIGITO-LETRA-DIGITO).
006050 3410-BUSCA-PADRAO-COR.
006060     MOVE WS-PAI-TITLE TO WA-COR-TITULO.
006070     INSPECT WA-COR-TITULO CONVERTING WC-MINUSCULAS
006080         TO WC-MAIUSCULAS.
006090     MOVE 200 TO WA-COR-TAM-TITULO.
006100     PERFORM 3411-VOLTA-TAM-COR-TIT THRU
006110             3411-VOLTA-TAM-COR-TIT-FIM
006120         UNTIL WA-COR-TAM-TITULO = 0
006130            OR WA-COR-TITULO (WA-COR-TAM-TITULO:1) NOT = SPACE.
006140     MOVE ZERO TO WA-COR-TAM-PALAVRA.
006150     MOVE 1 TO WA-COR-IDX.
006160     SET WA-COR-FORA-PALAVRA TO TRUE.
006170     MOVE "N" TO WA-COR-SW-WA WA-COR-SW-2L WA-COR-SW-3D
006180         WA-COR-SW-DLD.
006190     PERFORM 3420-PROCESSA-CARACTER-COR THRU
006200             3420-PROCESSA-CARACTER-COR-FIM
006210         UNTIL WA-COR-IDX > WA-COR-TAM-TITULO.
006220     IF WA-COR-DENTRO-PALAVRA
006230         PERFORM 3415-AVALIA-PALAVRA THRU
006240                 3415-AVALIA-PALAVRA-FIM.
006250     IF WA-COR-ACHOU-WA
006260         MOVE WA-COR-VAL-WA TO WA-COR-CODIGO
006270     ELSE
006280         IF WA-COR-ACHOU-2L
006290             MOVE WA-COR-VAL-2L TO WA-COR-CODIGO
006300         ELSE
006310             IF WA-COR-ACHOU-3D
006320                 MOVE WA-COR-VAL-3D TO WA-COR-CODIGO
006330             ELSE
006340                 IF WA-COR-ACHOU-DLD
006350                     MOVE WA-COR-VAL-DLD TO WA-COR-CODIGO
006360                 ELSE
006370                     MOVE SPACES TO WA-COR-CODIGO.
006380 3410-BUSCA-PADRAO-COR-FIM.
006390     EXIT.
006400 
006410 3411-VOLTA-TAM-COR-TIT.
006420     SUBTRACT 1 FROM WA-COR-TAM-TITULO.
006430 3411-VOLTA-TAM-COR-TIT-FIM.
006440     EXIT.
006450 
006460 3420-PROCESSA-CARACTER-COR.
006470     MOVE WA-COR-TITULO (WA-COR-IDX:1) TO WA-COR-CAR-ATUAL.
006480     IF WA-COR-CAR-ATUAL NOT = SPACE
006490        AND (WA-COR-CAR-ATUAL IS ALPHABETIC
006500             OR WA-COR-CAR-ATUAL IS NUMERIC)
006510         IF WA-COR-FORA-PALAVRA
006520             MOVE WA-COR-IDX TO WA-COR-POS-INI
006530             MOVE 1 TO WA-COR-TAM-PALAVRA
006540             SET WA-COR-DENTRO-PALAVRA TO TRUE
006550         ELSE
006560             ADD 1 TO WA-COR-TAM-PALAVRA
006570     ELSE
006580         IF WA-COR-DENTRO-PALAVRA
006590             PERFORM 3415-AVALIA-PALAVRA THRU
006600                     3415-AVALIA-PALAVRA-FIM
006610         END-IF
006620         SET WA-COR-FORA-PALAVRA TO TRUE.
006630     ADD 1 TO WA-COR-IDX.
006640 3420-PROCESSA-CARACTER-COR-FIM.
006650     EXIT.
006660 
006670 3415-AVALIA-PALAVRA.
006680     IF NOT WA-COR-ACHOU-WA
006690        AND WA-COR-TAM-PALAVRA >= 3
006700        AND WA-COR-TITULO (WA-COR-POS-INI:2) = "WA"
006710        AND WA-COR-TITULO (WA-COR-POS-INI + 2:
006720                WA-COR-TAM-PALAVRA - 2) IS NUMERIC
006730         SET WA-COR-ACHOU-WA TO TRUE
006740         MOVE WA-COR-TITULO (WA-COR-POS-INI:WA-COR-TAM-PALAVRA)
006750             TO WA-COR-VAL-WA.
006760     IF NOT WA-COR-ACHOU-2L
006770        AND WA-COR-TAM-PALAVRA >= 3
006780        AND WA-COR-TITULO (WA-COR-POS-INI:2) IS ALPHABETIC
006790        AND WA-COR-TITULO (WA-COR-POS-INI + 2:
006800                WA-COR-TAM-PALAVRA - 2) IS NUMERIC
006810         SET WA-COR-ACHOU-2L TO TRUE
006820         MOVE WA-COR-TITULO (WA-COR-POS-INI:WA-COR-TAM-PALAVRA)
006830             TO WA-COR-VAL-2L.
006840     IF NOT WA-COR-ACHOU-3D
006850        AND WA-COR-TAM-PALAVRA = 3
006860        AND WA-COR-TITULO (WA-COR-POS-INI:3) IS NUMERIC
006870         SET WA-COR-ACHOU-3D TO TRUE
006880         MOVE WA-COR-TITULO (WA-COR-POS-INI:3) TO WA-COR-VAL-3D.
006890     IF NOT WA-COR-ACHOU-DLD
006900        AND WA-COR-TAM-PALAVRA = 3
006910        AND WA-COR-TITULO (WA-COR-POS-INI:1) IS NUMERIC
006920        AND WA-COR-TITULO (WA-COR-POS-INI + 1:1) IS ALPHABETIC
006930        AND WA-COR-TITULO (WA-COR-POS-INI + 2:1) IS NUMERIC
006940         SET WA-COR-ACHOU-DLD TO TRUE
006950         MOVE WA-COR-TITULO (WA-COR-POS-INI:3) TO WA-COR-VAL-DLD.
006960 3415-AVALIA-PALAVRA-FIM.
006970     EXIT.
006980 
006990* SKU DO PAI A PARTIR DO CODIGO DE COR: MAIUSCULO, "/" VIRA "-",
007000* ESPACOS INTERNOS SAO REMOVIDOS.
007010 3510-SKU-POR-COR.
007020     MOVE WA-COR-CODIGO TO WA-SKU-BASE.
007030     INSPECT WA-SKU-BASE REPLACING ALL "/" BY "-".
007040     MOVE SPACES TO WA-SKU-COMPACTO.
007050     MOVE ZERO TO WA-SKU-TAM.
007060     MOVE 1 TO WA-COMPACT-IDX.
007070     PERFORM 3511-COPIA-SEM-ESPACO THRU
007080             3511-COPIA-SEM-ESPACO-FIM
007090         UNTIL WA-COMPACT-IDX > 20.
007100     STRING WS-FB-PARENT-PREFIXO DELIMITED BY SIZE
007110            WA-SKU-COMPACTO (1:WA-SKU-TAM) DELIMITED BY SIZE
007120         INTO WA-SKU-PAI-GERADO.
007130 3510-SKU-POR-COR-FIM.
007140     EXIT.
007150 
007160 3511-COPIA-SEM-ESPACO.
007170     IF WA-SKU-BASE (WA-COMPACT-IDX:1) NOT = SPACE
007180         ADD 1 TO WA-SKU-TAM
007190         MOVE WA-SKU-BASE (WA-COMPACT-IDX:1)
007200             TO WA-SKU-COMPACTO (WA-SKU-TAM:1).
007210     ADD 1 TO WA-COMPACT-IDX.
007220 3511-COPIA-SEM-ESPACO-FIM.
007230     EXIT.
007240 
007250* SKU DO PAI A PARTIR DO HANDLE: TIRA "for-"/"-gallon-paint"/
007260* "-paint" (O HANDLE AINDA ESTA EM MINUSCULO NESTE PONTO - SO
007270* VAI PRA MAIUSCULO DEPOIS DE CORTADO EM 25, MAIS ABAIXO), CORTA
007280* EM 25, MAIUSCULO, TIRA "-".
007290 3520-SKU-POR-HANDLE.
007300     MOVE WS-PAI-HANDLE TO WA-HANDLE-TRAB.
007310     MOVE "for-" TO WA-SUBSTR-PADRAO.
007320     MOVE 4 TO WA-SUBSTR-TAM-PADRAO.
007330     PERFORM 3525-REMOVE-SUBSTR-HANDLE THRU
007340             3525-REMOVE-SUBSTR-HANDLE-FIM.
007350     MOVE "-gallon-paint" TO WA-SUBSTR-PADRAO.
007360     MOVE 13 TO WA-SUBSTR-TAM-PADRAO.
007370     PERFORM 3525-REMOVE-SUBSTR-HANDLE THRU
007380             3525-REMOVE-SUBSTR-HANDLE-FIM.
007390     MOVE "-paint" TO WA-SUBSTR-PADRAO.
007400     MOVE 6 TO WA-SUBSTR-TAM-PADRAO.
007410     PERFORM 3525-REMOVE-SUBSTR-HANDLE THRU
007420             3525-REMOVE-SUBSTR-HANDLE-FIM.
007430     PERFORM 3526-CALCULA-TAM-HANDLE THRU
007440             3526-CALCULA-TAM-HANDLE-FIM.
007450     IF WA-HANDLE-TAM > 25
007460         MOVE 25 TO WA-HANDLE-TAM25
007470     ELSE
007480         MOVE WA-HANDLE-TAM TO WA-HANDLE-TAM25.
007490     MOVE SPACES TO WA-HANDLE-CORTE.
007500     IF WA-HANDLE-TAM25 > 0
007510         MOVE WA-HANDLE-TRAB (1:WA-HANDLE-TAM25)
007520             TO WA-HANDLE-CORTE.
007530     INSPECT WA-HANDLE-CORTE CONVERTING WC-MINUSCULAS
007540         TO WC-MAIUSCULAS.
007550     MOVE SPACES TO WA-SKU-COMPACTO.
007560     MOVE ZERO TO WA-SKU-TAM.
007570     MOVE 1 TO WA-COMPACT-IDX.
007580     PERFORM 3521-COPIA-SEM-HIFEN THRU 3521-COPIA-SEM-HIFEN-FIM
007590         UNTIL WA-COMPACT-IDX > 25.
007600     STRING WS-FB-PARENT-PREFIXO DELIMITED BY SIZE
007610            WA-SKU-COMPACTO (1:WA-SKU-TAM) DELIMITED BY SIZE
007620         INTO WA-SKU-PAI-GERADO.
007630 3520-SKU-POR-HANDLE-FIM.
007640     EXIT.
007650 
007660 3521-COPIA-SEM-HIFEN.
007670     IF WA-HANDLE-CORTE (WA-COMPACT-IDX:1) NOT = "-"
007680        AND WA-HANDLE-CORTE (WA-COMPACT-IDX:1) NOT = SPACE
007690         ADD 1 TO WA-SKU-TAM
007700         MOVE WA-HANDLE-CORTE (WA-COMPACT-IDX:1)
007710             TO WA-SKU-COMPACTO (WA-SKU-TAM:1).
007720     ADD 1 TO WA-COMPACT-IDX.
007730 3521-COPIA-SEM-HIFEN-FIM.
007740     EXIT.
007750 
007760 3525-REMOVE-SUBSTR-HANDLE.
007770     PERFORM 3527-CALCULA-TAM-HANDLE-ENT THRU
007780             3527-CALCULA-TAM-HANDLE-ENT-FIM.
007790     MOVE SPACES TO WA-COMPACT-SAIDA.
007800     MOVE ZERO TO WA-COMPACT-TAM-SAI.
007810     MOVE 1 TO WA-COMPACT-IDX.
007820     PERFORM 3528-COPIA-OU-PULA THRU 3528-COPIA-OU-PULA-FIM
007830         UNTIL WA-COMPACT-IDX > WA-HANDLE-TAM.
007840     MOVE WA-COMPACT-SAIDA TO WA-HANDLE-TRAB.
007850 3525-REMOVE-SUBSTR-HANDLE-FIM.
007860     EXIT.
007870 
007880 3526-CALCULA-TAM-HANDLE.
007890     MOVE 60 TO WA-HANDLE-TAM.
007900     PERFORM 3529-VOLTA-TAM-HANDLE THRU
007910             3529-VOLTA-TAM-HANDLE-FIM
007920         UNTIL WA-HANDLE-TAM = 0
007930            OR WA-HANDLE-TRAB (WA-HANDLE-TAM:1) NOT = SPACE.
007940 3526-CALCULA-TAM-HANDLE-FIM.
007950     EXIT.
007960 
007970 3527-CALCULA-TAM-HANDLE-ENT.
007980     MOVE 60 TO WA-HANDLE-TAM.
007990     PERFORM 3529-VOLTA-TAM-HANDLE THRU
008000             3529-VOLTA-TAM-HANDLE-FIM
008010         UNTIL WA-HANDLE-TAM = 0
008020            OR WA-HANDLE-TRAB (WA-HANDLE-TAM:1) NOT = SPACE.
008030 3527-CALCULA-TAM-HANDLE-ENT-FIM.
008040     EXIT.
008050 
008060 3528-COPIA-OU-PULA.
008070     IF WA-COMPACT-IDX + WA-SUBSTR-TAM-PADRAO - 1
008080             <= WA-HANDLE-TAM
008090        AND WA-HANDLE-TRAB (WA-COMPACT-IDX:WA-SUBSTR-TAM-PADRAO)
008100                = WA-SUBSTR-PADRAO (1:WA-SUBSTR-TAM-PADRAO)
008110         ADD WA-SUBSTR-TAM-PADRAO TO WA-COMPACT-IDX
008120     ELSE
008130         ADD 1 TO WA-COMPACT-TAM-SAI
008140         MOVE WA-HANDLE-TRAB (WA-COMPACT-IDX:1)
008150             TO WA-COMPACT-SAIDA (WA-COMPACT-TAM-SAI:1)
008160         ADD 1 TO WA-COMPACT-IDX.
008170 3528-COPIA-OU-PULA-FIM.
008180     EXIT.
008190 
008200 3529-VOLTA-TAM-HANDLE.
008210     SUBTRACT 1 FROM WA-HANDLE-TAM.
008220 3529-VOLTA-TAM-HANDLE-FIM.
008230     EXIT.
008240 
008250* TESTA UMA CHAVE DA TABELA WS-TAB-VOLUME (GALLON/QUART/PINT)
008260* COMO SUBSTRING DA OPCAO EM MAIUSCULAS.
008270 3610-TESTA-UMA-CHAVE-VOL.
008280     MOVE 6 TO WA-TAM-COR.
008290     PERFORM 3611-VOLTA-TAM-CHAVE-VOL THRU
008300             3611-VOLTA-TAM-CHAVE-VOL-FIM
008310         UNTIL WA-TAM-COR = 0
008320            OR WS-VOL-CHAVE (WA-IDX-VOL) (WA-TAM-COR:1)
008330                   NOT = SPACE.
008340     MOVE ZERO TO WA-CONT-CHAVE.
008350     INSPECT WA-OPCAO-MAIUSC TALLYING WA-CONT-CHAVE
008360         FOR ALL WS-VOL-CHAVE (WA-IDX-VOL) (1:WA-TAM-COR).
008370     IF WA-CONT-CHAVE > 0
008380         SET WA-VOL-ACHOU TO TRUE
008390         MOVE WA-IDX-VOL TO WA-IDX-VOL-ACHADO
008400     ELSE
008410         ADD 1 TO WA-IDX-VOL.
008420 3610-TESTA-UMA-CHAVE-VOL-FIM.
008430     EXIT.
008440 
008450 3611-VOLTA-TAM-CHAVE-VOL.
008460     SUBTRACT 1 FROM WA-TAM-COR.
008470 3611-VOLTA-TAM-CHAVE-VOL-FIM.
008480     EXIT.
008490 
008500*----------------------------------------------------------------*
008510* 8000-FINALIZA-JOB - FECHA ARQUIVOS E REPORTA OS TOTAIS DE
008520* CONTROLE AO OPERADOR (FAMILIAS/PAIS, VARIANTES/FILHOS E O
008530* TOTAL GERAL DE REGISTROS GRAVADOS).
008540*----------------------------------------------------------------*
008550 8000-FINALIZA-JOB.
008560     CLOSE ARQ-CATALOGO ARQ-FEED.
008570     ADD WT-QTD-PAIS WT-QTD-FILHOS GIVING WT-QTD-TOTAL.
008580     DISPLAY "GERAFEED-VARIACAO - REGISTROS PAI (FAMILIAS): "
008590         WT-QTD-PAIS.
008600     DISPLAY "GERAFEED-VARIACAO - REGISTROS FILHO (VARIANTES): "
008610         WT-QTD-FILHOS.
008620     DISPLAY "GERAFEED-VARIACAO - TOTAL GERAL DE REGISTROS "
008630         "GRAVADOS: " WT-QTD-TOTAL.
008640     DISPLAY "GERAFEED-VARIACAO - 5 LINHAS DE CABECALHO ANTES"
008650         " DOS DADOS".
008660     ACCEPT WS-HORA-SISTEMA FROM TIME.
008670     DISPLAY "GERAFEED-VARIACAO - FIM DO JOB " WS-HORA-SISTEMA.
008680 8000-FINALIZA-JOB-FIM.
008690     EXIT.
008700 
008710 COPY LECATLG.
008720 COPY LIMPATXT.
008730 COPY GRAFEED.
