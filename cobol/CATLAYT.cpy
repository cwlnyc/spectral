000100*----------------------------------------------------------------*
000110* CATLAYT.cpy
000120* COPY DE DADOS - LAYOUT DO CATALOGO DE PRODUTOS (ORIGEM) E DO
000130* REGISTRO DE VARIANTE ENRIQUECIDA (COM DADOS HERDADOS DO PAI).
000140*----------------------------------------------------------------*
000150* SISTEMA:   FEED SPECTRAL PAINTS
000160* OBJETIVO:  DAR NOME DE CAMPO A CADA COLUNA DO ARQUIVO DE
000170*            CATALOGO (CSV COM CABECALHO, ORDEM DE COLUNA
000180*            VARIAVEL) E GUARDAR OS CAMPOS DO PRODUTO-PAI QUE
000190*            SAO HERDADOS PELAS LINHAS DE VARIANTE.
000200*            COPIADO POR GERAFEED-PLANO E GERAFEED-VARIACAO.
000210* VERSOES:   DATA        RESP  CHAMADO   DESCRICAO
000220*            ----------  ----  --------  --------------------
000230*            2016-04-12  ANR   SP-0091   VERSAO INICIAL (CSV DE
000240*                                        3 COLUNAS DA VENDAS)
000250*            1999-01-06  ANR   SP-0114   AJUSTE ANO 2000 NAS
000260*                                        DATAS DE CONTROLE
000270*            2023-08-30  RQF   SP-2231   LAYOUT REFEITO PARA O
000280*                                        CATALOGO SPECTRAL
000290*                                        PAINTS (FEED MKTPLACE)
000300*            2023-09-25  RQF   SP-2255   AREA DE TRABALHO DE
000310*                                        LIMPATXT (STRIP-HTML E
000320*                                        EXTRACT-BULLETS)
000330*            2023-10-02  RQF   SP-2268   CONTROLE DE LEITURA DO
000340*                                        CATALOGO E AREA DO
000350*                                        PARTIDOR DE CAMPO CSV
000360*                                        (COPY LECATLG)
000370*----------------------------------------------------------------*
000380* LINHA CRUA DO ARQUIVO DE CATALOGO, CONFORME LIDA DO DISCO. O
000390* ARQUIVO E TEXTO DELIMITADO POR VIRGULA COM CAMPOS ENTRE ASPAS;
000400* A PRIMEIRA LINHA E O CABECALHO E DEFINE A ORDEM DAS COLUNAS -
000410* POR ISSO NAO HA UM FD POSICIONAL, A QUEBRA EM CAMPOS E FEITA
000420* EM WORKING-STORAGE PELO COPY LECATLG.
000430 01  WS-LINHA-CATALOGO             PIC X(8000).
000440 01  WS-LINHA-CATALOGO-R REDEFINES
000450     WS-LINHA-CATALOGO.
000460     05  WS-LINHA-CATALOGO-INI     PIC X(0004).
000470     05  FILLER                    PIC X(7996).
000480 
000490* TABELA DE NOMES DE COLUNA LIDOS DO CABECALHO DO CATALOGO E
000500* QUANTIDADE DE COLUNAS REALMENTE PRESENTES NESTA CARGA.
000510 01  WS-CATALOGO-CABECALHO.
000520     05  WS-CAT-QTD-COL            PIC 9(003) COMP.
000530     05  WS-CAT-NOME-COL OCCURS 40 TIMES
000540                                   PIC X(024).
000550     05  FILLER                    PIC X(010).
000560 
000570* CELULAS DA LINHA DE DADOS CORRENTE, NA MESMA ORDEM DO
000580* CABECALHO (WS-CAT-NOME-COL(I) NOMEIA WS-CAT-CELULA(I)).
000590 01  WS-CATALOGO-LINHA.
000600     05  WS-CAT-QTD-CEL            PIC 9(003) COMP.
000610     05  WS-CAT-CELULA OCCURS 40 TIMES
000620                                   PIC X(4000).
000630     05  FILLER                    PIC X(004).
000640 
000650* CAMPOS DO CATALOGO, JA EXTRAIDOS POR NOME DE COLUNA PARA A
000660* LINHA CORRENTE (VIDE LECATLG PARAGRAFO L400-EXTRAI-CAMPO).
000670 01  WS-CATALOGO-CAMPOS.
000680     05  WS-CT-HANDLE              PIC X(060).
000690     05  WS-CT-TITLE               PIC X(200).
000700     05  WS-CT-BODY-HTML           PIC X(4000).
000710     05  WS-CT-VENDOR              PIC X(060).
000720     05  WS-CT-PRODUCT-TYPE        PIC X(060).
000730     05  WS-CT-TAGS                PIC X(200).
000740     05  WS-CT-OPTION1-VALUE       PIC X(060).
000750     05  WS-CT-VARIANT-SKU         PIC X(040).
000760     05  WS-CT-VARIANT-PRICE       PIC X(012).
000770     05  WS-CT-VARIANT-INV-QTY     PIC X(009).
000780     05  WS-CT-VARIANT-IMAGE       PIC X(250).
000790     05  WS-CT-IMAGE-SRC           PIC X(250).
000800     05  WS-CT-MF-UPC              PIC X(014).
000810     05  WS-CT-MF-COLOR            PIC X(060).
000820     05  WS-CT-MF-FINISH           PIC X(060).
000830     05  WS-CT-MF-PAINT-TYPE       PIC X(060).
000840     05  WS-CT-MF-COLOR-CODE       PIC X(020).
000850     05  WS-CT-MF-MAKE             PIC X(040).
000860     05  FILLER                    PIC X(010).
000870 
000880* CAMPOS DO PRODUTO-PAI, ATUALIZADOS TODA VEZ QUE UMA LINHA
000890* TRAZ TITLE PREENCHIDO E CARREGADOS EM TODA LINHA DE VARIANTE
000900* QUE VEM DEPOIS (REGISTRO DE VARIANTE ENRIQUECIDA DO SPEC).
000910 01  WS-VARIANTE-ENRIQUECIDA.
000920     05  WS-PAI-TITLE              PIC X(200).
000930     05  WS-PAI-BODY               PIC X(4000).
000940     05  WS-PAI-HANDLE             PIC X(060).
000950     05  WS-PAI-VENDOR             PIC X(060).
000960     05  WS-PAI-TYPE               PIC X(060).
000970     05  WS-PAI-TAGS               PIC X(200).
000980     05  WS-PAI-COLOR-CODE         PIC X(020).
000990     05  WS-PAI-MAKE               PIC X(040).
001000     05  FILLER                    PIC X(010).
001010 
001020* CHAVES DE COLUNA RECONHECIDAS NO CABECALHO DO CATALOGO. A
001030* ORDEM DESTA TABELA NAO IMPORTA - A BUSCA EM L400-EXTRAI-CAMPO
001040* E POR NOME, NAO POR POSICAO.
001050 01  WS-TAB-NOMES-CATALOGO.
001060     05  FILLER PIC X(024) VALUE "Handle".
001070     05  FILLER PIC X(024) VALUE "Title".
001080     05  FILLER PIC X(024) VALUE "Body HTML".
001090     05  FILLER PIC X(024) VALUE "Vendor".
001100     05  FILLER PIC X(024) VALUE "Product Type".
001110     05  FILLER PIC X(024) VALUE "Tags".
001120     05  FILLER PIC X(024) VALUE "Option1 Value".
001130     05  FILLER PIC X(024) VALUE "Variant SKU".
001140     05  FILLER PIC X(024) VALUE "Variant Price".
001150     05  FILLER PIC X(024) VALUE "Variant Inventory Qty".
001160     05  FILLER PIC X(024) VALUE "Variant Image".
001170     05  FILLER PIC X(024) VALUE "Image Src".
001180     05  FILLER PIC X(024) VALUE "MF UPC".
001190     05  FILLER PIC X(024) VALUE "MF Color".
001200     05  FILLER PIC X(024) VALUE "MF Finish".
001210     05  FILLER PIC X(024) VALUE "MF Paint Type".
001220     05  FILLER PIC X(024) VALUE "MF Color Code".
001230     05  FILLER PIC X(024) VALUE "MF Make".
001240 01  WS-TAB-NOMES-CATALOGO-R REDEFINES
001250     WS-TAB-NOMES-CATALOGO.
001260     05  WS-CHV-CATALOGO OCCURS 18 TIMES
001270                                   PIC X(024).
001280 
001290* AREA DE TRABALHO DE X100-LIMPA-HTML (COPY LIMPATXT) - LIMPEZA
001300* DE TAG HTML E DECODIFICACAO DE ENTIDADE DO BODY HTML E DOS
001310* ITENS DE LISTA DO CATALOGO.
001320 01  WS-LIMPEZA-TEXTO.
001330     05  WS-HTML-ENTRADA           PIC X(4000).
001340     05  WS-HTML-SAIDA             PIC X(4000).
001350     05  WS-HTML-TAM-ENT           PIC 9(004) COMP.
001360     05  WS-HTML-TAM-SAI           PIC 9(004) COMP.
001370     05  WS-HTML-TAM-COD           PIC 9(001) COMP.
001380     05  WS-HTML-IDX               PIC 9(004) COMP.
001390     05  WS-HTML-SUB-ENT           PIC 9(001) COMP.
001400     05  WS-HTML-CAR-ATUAL         PIC X(001).
001410     05  WS-HTML-SW-TAG            PIC X(001).
001420         88  WS-HTML-DENTRO-TAG        VALUE "S".
001430         88  WS-HTML-FORA-TAG          VALUE "N".
001440     05  WS-HTML-ULT-ESPACO        PIC X(001).
001450         88  WS-HTML-SAIU-ESPACO       VALUE "S".
001460         88  WS-HTML-NAO-SAIU-ESPACO   VALUE "N".
001470     05  WS-HTML-SW-ENTIDADE       PIC X(001).
001480         88  WS-HTML-ENTIDADE-OK       VALUE "S".
001490         88  WS-HTML-ENTIDADE-FALHOU   VALUE "N".
001500     05  FILLER                    PIC X(010).
001510 
001520* TABELA DE ENTIDADES HTML RECONHECIDAS (CODIGO, TAMANHO DO
001530* CODIGO E CARACTER DECODIFICADO) - VIDE X120-TESTA-ENTIDADE.
001540 01  WS-TAB-ENTIDADE-VALORES.
001550     05  FILLER PIC X(006) VALUE "&amp;".
001560     05  FILLER PIC 9(001) COMP VALUE 5.
001570     05  FILLER PIC X(001) VALUE "&".
001580     05  FILLER PIC X(006) VALUE "&nbsp;".
001590     05  FILLER PIC 9(001) COMP VALUE 6.
001600     05  FILLER PIC X(001) VALUE " ".
001610     05  FILLER PIC X(006) VALUE "&quot;".
001620     05  FILLER PIC 9(001) COMP VALUE 6.
001630     05  FILLER PIC X(001) VALUE """".
001640     05  FILLER PIC X(006) VALUE "&apos;".
001650     05  FILLER PIC 9(001) COMP VALUE 6.
001660     05  FILLER PIC X(001) VALUE "'".
001670     05  FILLER PIC X(006) VALUE "&#39;".
001680     05  FILLER PIC 9(001) COMP VALUE 5.
001690     05  FILLER PIC X(001) VALUE "'".
001700     05  FILLER PIC X(006) VALUE "&lt;".
001710     05  FILLER PIC 9(001) COMP VALUE 4.
001720     05  FILLER PIC X(001) VALUE "<".
001730     05  FILLER PIC X(006) VALUE "&gt;".
001740     05  FILLER PIC 9(001) COMP VALUE 4.
001750     05  FILLER PIC X(001) VALUE ">".
001760 01  WS-TAB-ENTIDADE REDEFINES WS-TAB-ENTIDADE-VALORES.
001770     05  WS-ENT-ITEM OCCURS 7 TIMES.
001780         10  WS-ENT-COD            PIC X(006).
001790         10  WS-ENT-TAM            PIC 9(001) COMP.
001800         10  WS-ENT-VAL            PIC X(001).
001810 
001820* TABELA DE CONVERSAO MAIUSCULA/MINUSCULA (INSPECT CONVERTING)
001830* USADA POR X200-EXTRAI-BULLETS PARA ACHAR TAG <LI> INDEPENDENTE
001840* DE CAIXA.
001850 01  WS-CASE-FOLD.
001860     05  WC-MINUSCULAS             PIC X(026) VALUE
001870         "abcdefghijklmnopqrstuvwxyz".
001880     05  WC-MAIUSCULAS             PIC X(026) VALUE
001890         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001900     05  FILLER                    PIC X(010).
001910 
001920* AREA DE TRABALHO DE X200-EXTRAI-BULLETS (COPY LIMPATXT) -
001930* VARREDURA DE <LI>...</LI> NO BODY HTML DO CATALOGO OU DO PAI.
001940 01  WS-EXTRAI-BULLETS-AREA.
001950     05  WS-BUL-ENTRADA            PIC X(4000).
001960     05  WS-BUL-MAIUSC             PIC X(4000).
001970     05  WS-BUL-TAM                PIC 9(004) COMP.
001980     05  WS-BUL-IDX                PIC 9(004) COMP.
001990     05  WS-BUL-POS-ABERTURA       PIC 9(004) COMP.
002000     05  WS-BUL-POS-FIM-ABERT      PIC 9(004) COMP.
002010     05  WS-BUL-POS-FECHA          PIC 9(004) COMP.
002020     05  WS-BUL-TAM-CONTEUDO       PIC S9(004) COMP.
002030     05  WS-BUL-QTD-ACHADA         PIC 9(001) COMP.
002040     05  WS-BUL-SW-TAG             PIC X(001).
002050         88  WS-BUL-TAG-ACHADA         VALUE "S".
002060         88  WS-BUL-TAG-NAO-ACHADA     VALUE "N".
002070     05  FILLER                    PIC X(010).
002080* CONTROLE DE LEITURA DO CATALOGO (SWITCHES DE FIM DE ARQUIVO E
002090* DE VARIANTE ACHADA) E TABELA DE POSICAO DE CADA CAMPO
002100* RECONHECIDO NO CABECALHO - MONTADA UMA UNICA VEZ POR
002110* L020-MONTA-POSICOES E USADA POR L400-EXTRAI-CAMPO A CADA
002120* LINHA, SEM PRECISAR REVARRER O CABECALHO.
002130 01  WS-CATALOGO-CONTROLE.
002140     05  WS-FS-CATALOGO            PIC X(002).
002150     05  WS-SW-FIM-CATALOGO        PIC X(001).
002160         88  WS-FIM-CATALOGO           VALUE "S".
002170         88  WS-NAO-FIM-CATALOGO       VALUE "N".
002180     05  WS-SW-ACHOU-VARIANTE      PIC X(001).
002190         88  WS-ACHOU-VARIANTE         VALUE "S".
002200         88  WS-NAO-ACHOU-VARIANTE     VALUE "N".
002210     05  WS-CAT-POS-CAMPO OCCURS 18 TIMES
002220                                   PIC 9(003) COMP.
002230     05  WS-CAT-IDX-CHAVE          PIC 9(002) COMP.
002240     05  WS-CAT-IDX-COL            PIC 9(003) COMP.
002250     05  FILLER                    PIC X(010).
002260 
002270* AREA DE TRABALHO DE L300-PARTE-LINHA (COPY LECATLG) - PARTIDOR
002280* DE CAMPO SEPARADO POR VIRGULA COM CAMPO ENTRE ASPAS (ASPAS
002290* DUPLICADAS DENTRO DO CAMPO REPRESENTAM UMA ASPA LITERAL).
002300 01  WS-PARTE-LINHA-AREA.
002310     05  WS-CAT-TAM-LINHA          PIC 9(004) COMP.
002320     05  WS-CAT-IDX                PIC 9(004) COMP.
002330     05  WS-CAT-CAR-ATUAL          PIC X(001).
002340     05  WS-CAT-SW-QUOTE           PIC X(001).
002350         88  WS-CAT-DENTRO-QUOTE       VALUE "S".
002360         88  WS-CAT-FORA-QUOTE         VALUE "N".
002370     05  WS-CAT-CELULA-BUF         PIC X(4000).
002380     05  WS-CAT-TAM-CEL            PIC 9(004) COMP.
002390     05  FILLER                    PIC X(010).
002400*----------------------------------------------------------------*
002410* FIM DO COPY CATLAYT
002420*----------------------------------------------------------------*
