000100*----------------------------------------------------------------*
000110* FEEDLAYT.cpy
000120* COPY DE DADOS - LAYOUT DO MODELO DE COLUNAS DO FEED, DAS
000130* LINHAS DE CABECALHO E DOS VALORES MAPEADOS DE UMA LISTAGEM.
000140*----------------------------------------------------------------*
000150* SISTEMA:   FEED SPECTRAL PAINTS
000160* OBJETIVO:  GUARDAR A LISTA ORDENADA DE COLUNAS DO TEMPLATE DE
000170*            MARKETPLACE, AS LINHAS DE CABECALHO A SEREM
000180*            GRAVADAS ANTES DOS DADOS E OS VALORES DE UMA
000190*            LISTAGEM (PLANA, PAI OU FILHA) ANTES DE SEREM
000200*            POSICIONADOS NA LINHA DE SAIDA.
000210*            COPIADO POR GERAFEED-PLANO E GERAFEED-VARIACAO.
000220* VERSOES:   DATA        RESP  CHAMADO   DESCRICAO
000230*            ----------  ----  --------  --------------------
000240*            2023-08-30  RQF   SP-2231   VERSAO INICIAL
000250*            2023-11-14  RQF   SP-2287   TABELAS DE POSICAO DAS
000260*                                        COLUNAS REPETIDAS
000270*                                        (BULLET/DGR/GHS)
000280*            2023-10-02  RQF   SP-2268   AREAS DE CONTROLE DE
000290*                                        LEITURA DO MODELO,
000300*                                        PARTIDOR DE CELULA POR
000310*                                        TAB E TABELA DE POSICAO
000320*                                        DOS CAMPOS SIMPLES DE
000330*                                        SAIDA
000340*----------------------------------------------------------------*
000350* LINHA CRUA LIDA DO ARQUIVO DE MODELO (TEMPLATE-DEF).
000360 01  WS-LINHA-MODELO                PIC X(500).
000370 
000380* LISTA ORDENADA DE NOMES DE COLUNA DO TEMPLATE, NA ORDEM EM
000390* QUE DEVEM SAIR NO FEED, E QUANTIDADE TOTAL DE COLUNAS LIDA.
000400 01  WS-MODELO-COLUNAS.
000410     05  WS-MODELO-QTD-COL          PIC 9(003) COMP.
000420     05  WS-MODELO-COLUNA OCCURS 200 TIMES
000430                                    PIC X(060).
000440     05  FILLER                     PIC X(010).
000450 
000460* POSICOES (1 A WS-MODELO-QTD-COL) DAS COLUNAS DE NOME
000470* REPETIDO NO TEMPLATE, NA ORDEM DE OCORRENCIA DA ESQUERDA
000480* PARA A DIREITA - QUEM PREENCHE E G150-LOCALIZA-DUPLICADAS.
000490 01  WS-MODELO-POSICOES.
000500     05  WS-QTD-POS-BULLET          PIC 9(002) COMP.
000510     05  WS-POS-BULLET OCCURS 5 TIMES
000520                                    PIC 9(003) COMP.
000530     05  WS-QTD-POS-DGR             PIC 9(002) COMP.
000540     05  WS-POS-DGR OCCURS 5 TIMES  PIC 9(003) COMP.
000550     05  WS-QTD-POS-GHS             PIC 9(002) COMP.
000560     05  WS-POS-GHS OCCURS 5 TIMES  PIC 9(003) COMP.
000570     05  FILLER                     PIC X(010).
000580 
000590* ATE 5 LINHAS DE CABECALHO DE TEXTO (INSTRUCOES, CATEGORIAS,
000600* ETC.) MAIS A LINHA DE NOMES DE COLUNA, JA QUEBRADAS EM
000610* CELULAS E PRONTAS PARA SEREM COMPLETADAS ATE A QUANTIDADE
000620* TOTAL DE COLUNAS DO TEMPLATE.
000630 01  WS-TAB-CABECALHOS.
000640     05  WS-CAB-LINHA OCCURS 5 TIMES.
000650         10  WS-CAB-QTD-VALOR       PIC 9(003) COMP.
000660         10  WS-CAB-VALOR OCCURS 200 TIMES
000670                                    PIC X(200).
000680     05  FILLER                     PIC X(010).
000690 
000700* LINHA DE SAIDA CORRENTE (CABECALHO OU DADO), JA POSICIONADA
000710* NA ORDEM DO TEMPLATE E PRONTA PARA SER GRAVADA COM TAB.
000720 01  WS-LINHA-SAIDA.
000730     05  WS-LS-QTD-COL              PIC 9(003) COMP.
000740     05  WS-LS-CELULA OCCURS 200 TIMES
000750                                    PIC X(2000).
000760     05  FILLER                     PIC X(010).
000770 
000780* VALORES DE NEGOCIO DE UMA LISTAGEM (PLANA, PAI OU FILHA),
000790* MONTADOS PELOS PARAGRAFOS 3XXX DE CADA PROGRAMA E DEPOIS
000800* POSICIONADOS NA LINHA DE SAIDA POR G200-MONTA-LINHA-SAIDA.
000810 01  WS-LISTAGEM-SAIDA.
000820     05  WS-LI-SKU                  PIC X(040).
000830     05  WS-LI-LISTING-ACTION       PIC X(040).
000840     05  WS-LI-PRODUCT-TYPE         PIC X(010).
000850     05  WS-LI-ITEM-NAME            PIC X(500).
000860     05  WS-LI-BRAND-NAME           PIC X(030).
000870     05  WS-LI-PRODUCT-ID-TYPE      PIC X(012).
000880     05  WS-LI-PRODUCT-ID           PIC X(014).
000890     05  WS-LI-ITEM-TYPE-KEYWORD    PIC X(020).
000900     05  WS-LI-MANUFACTURER         PIC X(030).
000910     05  WS-LI-PARENTAGE-LEVEL      PIC X(006).
000920     05  WS-LI-PARENT-SKU           PIC X(040).
000930     05  WS-LI-VARIATION-THEME      PIC X(012).
000940     05  WS-LI-ITEM-CONDITION       PIC X(003).
000950     05  WS-LI-LIST-PRICE           PIC X(012).
000960     05  WS-LI-YOUR-PRICE-USD       PIC X(012).
000970     05  WS-LI-FULFILL-CHAN-CODE    PIC X(008).
000980     05  WS-LI-QUANTITY-US          PIC X(009).
000990     05  WS-LI-HANDLING-TIME-US     PIC X(002).
001000     05  WS-LI-SHIP-GROUP-US        PIC X(020).
001010     05  WS-LI-PRODUCT-DESCRIPTION  PIC X(2000).
001020     05  WS-LI-NUMBER-OF-ITEMS      PIC X(002).
001030     05  WS-LI-COLOR                PIC X(060).
001040     05  WS-LI-COLOR-CODE           PIC X(020).
001050     05  WS-LI-SIZE                 PIC X(020).
001060     05  WS-LI-PART-NUMBER          PIC X(040).
001070     05  WS-LI-PAINT-TYPE           PIC X(030).
001080     05  WS-LI-FINISH-TYPE          PIC X(030).
001090     05  WS-LI-ITEM-FORM            PIC X(010).
001100     05  WS-LI-SPECIFIC-USES        PIC X(010).
001110     05  WS-LI-SURFACE-RECOMEND     PIC X(010).
001120     05  WS-LI-COVERAGE             PIC X(025).
001130     05  WS-LI-ITEM-VOLUME          PIC X(004).
001140     05  WS-LI-ITEM-VOLUME-UNIT     PIC X(008).
001150     05  WS-LI-UNIT-COUNT           PIC X(004).
001160     05  WS-LI-UNIT-COUNT-TYPE      PIC X(006).
001170     05  WS-LI-BULLET OCCURS 5 TIMES
001180                                    PIC X(500).
001190     05  WS-LI-COUNTRY-OF-ORIGIN    PIC X(015).
001200     05  WS-LI-BATTERY-REQUIRED     PIC X(003).
001210     05  WS-LI-BATTERY-INCLUDED     PIC X(003).
001220     05  WS-LI-DGR OCCURS 5 TIMES   PIC X(040).
001230     05  WS-LI-GHS-CLASS OCCURS 5 TIMES
001240                                    PIC X(040).
001250     05  WS-LI-SDS-URL              PIC X(060).
001260     05  WS-LI-MAIN-IMAGE-URL       PIC X(250).
001270     05  FILLER                     PIC X(010).
001280 
001290* HORARIO DE PROCESSAMENTO, PARA AS MENSAGENS DE OPERADOR NO
001300* INICIO E NO ENCERRAMENTO DO JOB.
001310 01  WS-HORA-SISTEMA                PIC 9(008).
001320 01  WS-HORA-SISTEMA-R REDEFINES
001330     WS-HORA-SISTEMA.
001340     05  WS-HS-HORA                 PIC 9(002).
001350     05  WS-HS-MINUTO               PIC 9(002).
001360     05  WS-HS-SEGUNDO              PIC 9(002).
001370     05  WS-HS-CENTESIMO            PIC 9(002).
001380*
001390* CONTROLE DE LEITURA DO ARQUIVO DE MODELO (TEMPLATE-DEF) -
001400* QUANTIDADE DE LINHAS DE CABECALHO DE TEXTO A LER (2 NO FEED
001410* PLANO, 4 NO FEED DE VARIACAO) E EM QUE POSICAO ENTRA A LINHA
001420* DE NOMES DE COLUNA NA GRAVACAO DO CABECALHO (APOS A 2A. LINHA
001430* NO FEED PLANO - INSTRUCOES/CATEGORIAS; APOS A 3A. NO FEED DE
001440* VARIACAO - AJUSTES/INSTRUCOES/CATEGORIAS, ANTES DA LINHA DE
001450* ATRIBUTOS). QUEM ARMA OS DOIS CAMPOS E O PROGRAMA CHAMADOR
001460* ANTES DE PERFORM G100-CARREGA-MODELO. SWITCH DE FIM DE ARQUIVO
001470* DE MODELO.
001480 01  WS-MODELO-CONTROLE.
001490     05  WS-FS-MODELO              PIC X(002).
001500     05  WS-QTD-CAB-MODELO         PIC 9(001) COMP.
001510     05  WS-POS-COLNAMES           PIC 9(001) COMP.
001520     05  WS-SW-FIM-MODELO          PIC X(001).
001530         88  WS-FIM-MODELO             VALUE "S".
001540         88  WS-NAO-FIM-MODELO         VALUE "N".
001550     05  WS-MOD-IDX-CAB            PIC 9(001) COMP.
001560     05  FILLER                    PIC X(010).
001570*
001580* AREA DE TRABALHO DE G050-PARTE-TAB - PARTIDOR DE CELULA
001590* SEPARADA POR TAB (X"09"), USADO NAS LINHAS DE CABECALHO E NA
001600* LINHA DE NOMES DE COLUNA DO ARQUIVO DE MODELO.
001610 01  WS-PARTE-TAB-AREA.
001620     05  WS-MOD-TAM-LINHA          PIC 9(003) COMP.
001630     05  WS-MOD-IDX                PIC 9(003) COMP.
001640     05  WS-MOD-INI-CEL            PIC 9(003) COMP.
001650     05  WS-MOD-FIM-CEL            PIC 9(003) COMP.
001660     05  WS-MOD-QTD-CEL            PIC 9(003) COMP.
001670     05  WS-MOD-CELULA OCCURS 200 TIMES
001680                                   PIC X(200).
001690     05  FILLER                    PIC X(010).
001700*
001710* NOMES DE TEMPLATE DOS 40 CAMPOS SIMPLES (NAO REPETIDOS) DE
001720* WS-LISTAGEM-SAIDA, NA MESMA ORDEM EM QUE G210-MOVE-CAMPO-
001730* SIMPLES (COPY GRAFEED) OS TESTA CONTRA WS-POS-SAIDA.
001740 01  WS-TAB-NOMES-SAIDA.
001750     05  FILLER PIC X(040) VALUE "SKU".
001760     05  FILLER PIC X(040) VALUE "Listing Action".
001770     05  FILLER PIC X(040) VALUE "Product Type".
001780     05  FILLER PIC X(040) VALUE "Item Name".
001790     05  FILLER PIC X(040) VALUE "Brand Name".
001800     05  FILLER PIC X(040) VALUE "Product Id Type".
001810     05  FILLER PIC X(040) VALUE "Product Id".
001820     05  FILLER PIC X(040) VALUE "Item Type Keyword".
001830     05  FILLER PIC X(040) VALUE "Manufacturer".
001840     05  FILLER PIC X(040) VALUE "Parentage Level".
001850     05  FILLER PIC X(040) VALUE "Parent SKU".
001860     05  FILLER PIC X(040) VALUE "Variation Theme Name".
001870     05  FILLER PIC X(040) VALUE "Item Condition".
001880     05  FILLER PIC X(040) VALUE "List Price".
001890     05  FILLER PIC X(040) VALUE
001900         "Your Price USD (Sell on Amazon, US)".
001910     05  FILLER PIC X(040) VALUE
001920         "Fulfillment Channel Code (US)".
001930     05  FILLER PIC X(040) VALUE "Quantity (US)".
001940     05  FILLER PIC X(040) VALUE "Handling Time (US)".
001950     05  FILLER PIC X(040) VALUE
001960         "Merchant Shipping Group (US)".
001970     05  FILLER PIC X(040) VALUE "Product Description".
001980     05  FILLER PIC X(040) VALUE "Number of Items".
001990     05  FILLER PIC X(040) VALUE "Color".
002000     05  FILLER PIC X(040) VALUE "Color Code".
002010     05  FILLER PIC X(040) VALUE "Size".
002020     05  FILLER PIC X(040) VALUE "Part Number".
002030     05  FILLER PIC X(040) VALUE "Paint Type".
002040     05  FILLER PIC X(040) VALUE "Finish Type".
002050     05  FILLER PIC X(040) VALUE "Item Form".
002060     05  FILLER PIC X(040) VALUE
002070         "Specific Uses for Product".
002080     05  FILLER PIC X(040) VALUE "Surface Recommendation".
002090     05  FILLER PIC X(040) VALUE "Coverage".
002100     05  FILLER PIC X(040) VALUE "Item Volume".
002110     05  FILLER PIC X(040) VALUE "Item Volume Unit".
002120     05  FILLER PIC X(040) VALUE "Unit Count".
002130     05  FILLER PIC X(040) VALUE "Unit Count Type".
002140     05  FILLER PIC X(040) VALUE "Country of Origin".
002150     05  FILLER PIC X(040) VALUE "Are batteries required?".
002160     05  FILLER PIC X(040) VALUE "Are batteries included?".
002170     05  FILLER PIC X(040) VALUE
002180         "Safety Data Sheet (SDS or MSDS) URL".
002190     05  FILLER PIC X(040) VALUE "Main Image URL".
002200 01  WS-CHV-SAIDA REDEFINES WS-TAB-NOMES-SAIDA
002210                                   PIC X(040) OCCURS 40 TIMES.
002220*
002230* POSICAO (1 A WS-MODELO-QTD-COL) DE CADA UM DOS 40 CAMPOS
002240* SIMPLES DE WS-CHV-SAIDA NO TEMPLATE CORRENTE - MONTADA UMA
002250* UNICA VEZ POR G160-LOCALIZA-SIMPLES. FICA ZERO QUANDO O
002260* TEMPLATE NAO TRAZ AQUELA COLUNA.
002270 01  WS-POS-SAIDA OCCURS 40 TIMES PIC 9(003) COMP.
002280*
002290* AREA DE TRABALHO DE G300-GRAVA-LINHA - MONTAGEM DA LINHA COM
002300* TAB ENTRE CELULAS E CORTE DE BRANCO A DIREITA DE CADA CELULA.
002310 01  WS-GRAVA-LINHA-AREA.
002320     05  WS-GRV-IDX-COL            PIC 9(003) COMP.
002330     05  WS-GRV-TAM-CEL            PIC 9(004) COMP.
002340     05  WS-GRV-POS-SAIDA          PIC 9(005) COMP.
002350     05  FILLER                    PIC X(010).
002360*
002370* STATUS DE ARQUIVO DO ARQUIVO DE MODELO, DO FEED DE SAIDA E DO
002380* ARQUIVO OPCIONAL DE DESCRICAO DE FABRICA (UNIT-B).
002390 77  WS-FS-FEED                    PIC X(002).
002400 77  WS-FS-DESCR-FABRICA           PIC X(002).
002410*----------------------------------------------------------------*
002420* FIM DO COPY FEEDLAYT
002430*----------------------------------------------------------------*
