000100*----------------------------------------------------------------*
000110* LIMPATXT.cpy
000120* COPY DE PROCEDURE - LIMPEZA DE TEXTO HTML DO CATALOGO.
000130*----------------------------------------------------------------*
000140* SISTEMA:   FEED SPECTRAL PAINTS
000150* OBJETIVO:  X100-LIMPA-HTML TIRA TAG E DECODIFICA ENTIDADE DE
000160*            UM TEXTO HTML, DEIXANDO SO TEXTO CORRIDO COM
000170*            ESPACOS EM BRANCO COLAPSADOS. X200-EXTRAI-BULLETS
000180*            ACHA ATE 5 ITENS <LI>...</LI> DENTRO DE UM BODY
000190*            HTML E DEVOLVE CADA UM JA LIMPO POR X100. AS DUAS
000200*            SAO USADAS TANTO PELO FEED PLANO QUANTO PELO FEED
000210*            DE VARIACAO - POR ISSO FICAM NUM COPY A PARTE.
000220*            AS AREAS DE TRABALHO (WS-LIMPEZA-TEXTO, WS-TAB-
000230*            ENTIDADE, WS-CASE-FOLD, WS-EXTRAI-BULLETS-AREA)
000240*            ESTAO NO COPY CATLAYT, JUNTO COM OS DEMAIS DADOS DO
000250*            CATALOGO.
000260* VERSOES:   DATA        RESP  CHAMADO   DESCRICAO
000270*            ----------  ----  --------  --------------------
000280*            2023-09-25  RQF   SP-2255   VERSAO INICIAL
000290*----------------------------------------------------------------*
000300* X100-LIMPA-HTML - ENTRADA EM WS-HTML-ENTRADA (ATE 4000 BYTES,
000310* COMPLETADA COM BRANCO), SAIDA EM WS-HTML-SAIDA/WS-HTML-TAM-SAI.
000320* TAG <...> VIRA UM UNICO ESPACO, ENTIDADE DA WS-TAB-ENTIDADE E
000330* DECODIFICADA, ESPACOS/TAB/CR/LF SEGUIDOS COLAPSAM PARA UM SO E
000340* BRANCO NO INICIO/FIM DA SAIDA E CORTADO.
000350 X100-LIMPA-HTML.
000360     MOVE 4000 TO WS-HTML-TAM-ENT.
000370     PERFORM X101-ACHA-TAM-ENTRADA THRU X101-ACHA-TAM-ENTRADA-FIM
000380         UNTIL WS-HTML-TAM-ENT = 0
000390            OR WS-HTML-ENTRADA (WS-HTML-TAM-ENT:1) NOT = SPACE.
000400     MOVE SPACES TO WS-HTML-SAIDA.
000410     MOVE ZERO TO WS-HTML-TAM-SAI.
000420     IF WS-HTML-TAM-ENT = 0
000430         GO TO X100-LIMPA-HTML-FIM.
000440     SET WS-HTML-FORA-TAG TO TRUE.
000450     SET WS-HTML-SAIU-ESPACO TO TRUE.
000460     PERFORM X110-PROCESSA-CARACTER THRU
000470             X110-PROCESSA-CARACTER-FIM
000480         VARYING WS-HTML-IDX FROM 1 BY 1
000490         UNTIL WS-HTML-IDX > WS-HTML-TAM-ENT.
000500     PERFORM X102-CORTA-FINAL-SAIDA THRU
000510             X102-CORTA-FINAL-SAIDA-FIM
000520         UNTIL WS-HTML-TAM-SAI = 0
000530            OR WS-HTML-SAIDA (WS-HTML-TAM-SAI:1) NOT = SPACE.
000540 X100-LIMPA-HTML-FIM.
000550     EXIT.
000560 
000570* DISPATCHER CARACTER-A-CARACTER DE X100 - DECIDE SE O CARACTER
000580* CORRENTE ESTA DENTRO DE TAG, ABRE TAG, E ENTIDADE, E BRANCO OU
000590* E TEXTO NORMAL, E DESVIA PARA O PARAGRAFO CORRESPONDENTE.
000600 X110-PROCESSA-CARACTER.
000610     MOVE WS-HTML-ENTRADA (WS-HTML-IDX:1) TO WS-HTML-CAR-ATUAL.
000620     IF WS-HTML-DENTRO-TAG
000630         GO TO X111-DENTRO-TAG.
000640     IF WS-HTML-CAR-ATUAL = "<"
000650         GO TO X112-ABRE-TAG.
000660     IF WS-HTML-CAR-ATUAL = "&"
000670         GO TO X113-TESTA-ENTIDADE.
000680     IF WS-HTML-CAR-ATUAL = SPACE
000690         GO TO X114-CARACTER-BRANCO.
000700     IF WS-HTML-CAR-ATUAL = X"09"
000710         GO TO X114-CARACTER-BRANCO.
000720     IF WS-HTML-CAR-ATUAL = X"0D"
000730         GO TO X114-CARACTER-BRANCO.
000740     IF WS-HTML-CAR-ATUAL = X"0A"
000750         GO TO X114-CARACTER-BRANCO.
000760     GO TO X115-CARACTER-NORMAL.
000770 
000780 X111-DENTRO-TAG.
000790     IF WS-HTML-CAR-ATUAL NOT = ">"
000800         GO TO X110-PROCESSA-CARACTER-FIM.
000810     SET WS-HTML-FORA-TAG TO TRUE.
000820     PERFORM X130-EMPILHA-ESPACO THRU X130-EMPILHA-ESPACO-FIM.
000830     GO TO X110-PROCESSA-CARACTER-FIM.
000840 
000850 X112-ABRE-TAG.
000860     SET WS-HTML-DENTRO-TAG TO TRUE.
000870     GO TO X110-PROCESSA-CARACTER-FIM.
000880 
000890* TENTA ENTIDADE HTML (&AMP; &LT; ETC). SE NAO ACHAR, GRAVA O
000900* "&" COMO CARACTER NORMAL.
000910 X113-TESTA-ENTIDADE.
000920     PERFORM X120-TESTA-ENTIDADE THRU X120-TESTA-ENTIDADE-FIM.
000930     IF NOT WS-HTML-ENTIDADE-OK
000940         PERFORM X140-EMPILHA-CARACTER THRU
000950                 X140-EMPILHA-CARACTER-FIM
000960         SET WS-HTML-NAO-SAIU-ESPACO TO TRUE
000970         GO TO X110-PROCESSA-CARACTER-FIM.
000980     ADD WS-ENT-TAM (WS-HTML-SUB-ENT) TO WS-HTML-IDX.
000990     SUBTRACT 1 FROM WS-HTML-IDX.
001000     IF WS-ENT-VAL (WS-HTML-SUB-ENT) = SPACE
001010         PERFORM X130-EMPILHA-ESPACO THRU X130-EMPILHA-ESPACO-FIM
001020         GO TO X110-PROCESSA-CARACTER-FIM.
001030     MOVE WS-ENT-VAL (WS-HTML-SUB-ENT) TO WS-HTML-CAR-ATUAL.
001040     PERFORM X140-EMPILHA-CARACTER THRU X140-EMPILHA-CARACTER-FIM.
001050     SET WS-HTML-NAO-SAIU-ESPACO TO TRUE.
001060     GO TO X110-PROCESSA-CARACTER-FIM.
001070 
001080 X114-CARACTER-BRANCO.
001090     PERFORM X130-EMPILHA-ESPACO THRU X130-EMPILHA-ESPACO-FIM.
001100     GO TO X110-PROCESSA-CARACTER-FIM.
001110 
001120 X115-CARACTER-NORMAL.
001130     PERFORM X140-EMPILHA-CARACTER THRU X140-EMPILHA-CARACTER-FIM.
001140     SET WS-HTML-NAO-SAIU-ESPACO TO TRUE.
001150 X110-PROCESSA-CARACTER-FIM.
001160     EXIT.
001170 
001180* SUBROTINAS DE APOIO A X100 (FICAM FORA DA FAIXA DO PERFORM
001190* ACIMA PARA NAO SEREM EXECUTADAS POR ARRASTO).
001200 X101-ACHA-TAM-ENTRADA.
001210     SUBTRACT 1 FROM WS-HTML-TAM-ENT.
001220 X101-ACHA-TAM-ENTRADA-FIM.
001230     EXIT.
001240 
001250 X102-CORTA-FINAL-SAIDA.
001260     SUBTRACT 1 FROM WS-HTML-TAM-SAI.
001270 X102-CORTA-FINAL-SAIDA-FIM.
001280     EXIT.
001290 
001300* PROCURA, A PARTIR DE WS-HTML-IDX, QUAL DAS 7 ENTIDADES DA
001310* WS-TAB-ENTIDADE CASA COM A ENTRADA. WS-HTML-SUB-ENT FICA COM A
001320* POSICAO ACHADA QUANDO WS-HTML-ENTIDADE-OK.
001330 X120-TESTA-ENTIDADE.
001340     SET WS-HTML-ENTIDADE-FALHOU TO TRUE.
001350     PERFORM X121-TESTA-UMA-ENTIDADE THRU
001360             X121-TESTA-UMA-ENTIDADE-FIM
001370         VARYING WS-HTML-SUB-ENT FROM 1 BY 1
001380         UNTIL WS-HTML-SUB-ENT > 7
001390            OR WS-HTML-ENTIDADE-OK.
001400 X120-TESTA-ENTIDADE-FIM.
001410     EXIT.
001420 
001430 X121-TESTA-UMA-ENTIDADE.
001440     MOVE WS-ENT-TAM (WS-HTML-SUB-ENT) TO WS-HTML-TAM-COD.
001450     IF WS-HTML-IDX + WS-HTML-TAM-COD - 1 > WS-HTML-TAM-ENT
001460         GO TO X121-TESTA-UMA-ENTIDADE-FIM.
001470     IF WS-HTML-ENTRADA (WS-HTML-IDX:WS-HTML-TAM-COD)
001480             = WS-ENT-COD (WS-HTML-SUB-ENT) (1:WS-HTML-TAM-COD)
001490         SET WS-HTML-ENTIDADE-OK TO TRUE.
001500 X121-TESTA-UMA-ENTIDADE-FIM.
001510     EXIT.
001520 
001530* GRAVA UM ESPACO NA SAIDA, MAS SO SE O ULTIMO CARACTER GRAVADO
001540* NAO TIVER SIDO ESPACO (COLAPSO DE BRANCO REPETIDO).
001550 X130-EMPILHA-ESPACO.
001560     IF WS-HTML-SAIU-ESPACO
001570         GO TO X130-EMPILHA-ESPACO-FIM.
001580     MOVE SPACE TO WS-HTML-CAR-ATUAL.
001590     PERFORM X140-EMPILHA-CARACTER THRU X140-EMPILHA-CARACTER-FIM.
001600     SET WS-HTML-SAIU-ESPACO TO TRUE.
001610 X130-EMPILHA-ESPACO-FIM.
001620     EXIT.
001630 
001640* GRAVA WS-HTML-CAR-ATUAL NA PROXIMA POSICAO LIVRE DE
001650* WS-HTML-SAIDA.
001660 X140-EMPILHA-CARACTER.
001670     ADD 1 TO WS-HTML-TAM-SAI.
001680     MOVE WS-HTML-CAR-ATUAL TO WS-HTML-SAIDA (WS-HTML-TAM-SAI:1).
001690 X140-EMPILHA-CARACTER-FIM.
001700     EXIT.
001710 
001720*----------------------------------------------------------------*
001730* X200-EXTRAI-BULLETS - ENTRADA EM WS-BUL-ENTRADA (ATE 4000
001740* BYTES), SAIDA EM WS-LI-BULLET (1) A (5) (COPY FEEDLAYT). ACHA
001750* ATE 5 TAG <LI ...>...</LI> (CAIXA INDIFERENTE, CONTEUDO PODE
001760* TER QUEBRA DE LINHA), LIMPA CADA UM POR X100-LIMPA-HTML E
001770* DESCARTA O QUE LIMPAR PARA VAZIO. AS POSICOES NAO ACHADAS
001780* FICAM EM BRANCO.
001790*----------------------------------------------------------------*
001800 X200-EXTRAI-BULLETS.
001810     MOVE ZERO TO WS-BUL-QTD-ACHADA.
001820     PERFORM X201-LIMPA-BULLET THRU X201-LIMPA-BULLET-FIM
001830         VARYING WS-BUL-IDX FROM 1 BY 1
001840         UNTIL WS-BUL-IDX > 5.
001850     MOVE 4000 TO WS-BUL-TAM.
001860     PERFORM X202-ACHA-TAM-BUL THRU X202-ACHA-TAM-BUL-FIM
001870         UNTIL WS-BUL-TAM = 0
001880            OR WS-BUL-ENTRADA (WS-BUL-TAM:1) NOT = SPACE.
001890     IF WS-BUL-TAM = 0
001900         GO TO X200-EXTRAI-BULLETS-FIM.
001910     MOVE WS-BUL-ENTRADA TO WS-BUL-MAIUSC.
001920     INSPECT WS-BUL-MAIUSC CONVERTING WC-MINUSCULAS
001930         TO WC-MAIUSCULAS.
001940     MOVE 1 TO WS-BUL-IDX.
001950     PERFORM X210-ACHA-PROXIMO-LI THRU X210-ACHA-PROXIMO-LI-FIM
001960         UNTIL WS-BUL-IDX > WS-BUL-TAM
001970            OR WS-BUL-QTD-ACHADA = 5.
001980 X200-EXTRAI-BULLETS-FIM.
001990     EXIT.
002000 
002010 X201-LIMPA-BULLET.
002020     MOVE SPACES TO WS-LI-BULLET (WS-BUL-IDX).
002030 X201-LIMPA-BULLET-FIM.
002040     EXIT.
002050 
002060 X202-ACHA-TAM-BUL.
002070     SUBTRACT 1 FROM WS-BUL-TAM.
002080 X202-ACHA-TAM-BUL-FIM.
002090     EXIT.
002100 
002110* PROCURA A PROXIMA TAG <LI...>...</LI> A PARTIR DE WS-BUL-IDX E,
002120* SE ACHAR AS TRES PARTES (ABERTURA, FECHO DA ABERTURA E FECHO
002130* DA TAG), CHAMA X214 PARA GUARDAR O BULLET LIMPO E DEIXA
002140* WS-BUL-IDX LOGO APOS O "</LI>" PARA A PROXIMA VOLTA.
002150 X210-ACHA-PROXIMO-LI.
002160     MOVE ZERO TO WS-BUL-POS-ABERTURA.
002170     SET WS-BUL-TAG-NAO-ACHADA TO TRUE.
002180     PERFORM X211-BUSCA-ABERTURA THRU X211-BUSCA-ABERTURA-FIM
002190         UNTIL WS-BUL-IDX > WS-BUL-TAM
002200            OR WS-BUL-TAG-ACHADA.
002210     IF WS-BUL-POS-ABERTURA = 0
002220         COMPUTE WS-BUL-IDX = WS-BUL-TAM + 1
002230         GO TO X210-ACHA-PROXIMO-LI-FIM.
002240     ADD 3 TO WS-BUL-POS-ABERTURA.
002250     MOVE WS-BUL-POS-ABERTURA TO WS-BUL-IDX.
002260     MOVE ZERO TO WS-BUL-POS-FIM-ABERT.
002270     PERFORM X212-BUSCA-FECHA-ABERT THRU
002280             X212-BUSCA-FECHA-ABERT-FIM
002290         UNTIL WS-BUL-IDX > WS-BUL-TAM
002300            OR WS-BUL-POS-FIM-ABERT > 0.
002310     IF WS-BUL-POS-FIM-ABERT = 0
002320         COMPUTE WS-BUL-IDX = WS-BUL-TAM + 1
002330         GO TO X210-ACHA-PROXIMO-LI-FIM.
002340     COMPUTE WS-BUL-IDX = WS-BUL-POS-FIM-ABERT + 1.
002350     MOVE ZERO TO WS-BUL-POS-FECHA.
002360     PERFORM X213-BUSCA-FECHA-LI THRU X213-BUSCA-FECHA-LI-FIM
002370         UNTIL WS-BUL-IDX > WS-BUL-TAM
002380            OR WS-BUL-POS-FECHA > 0.
002390     IF WS-BUL-POS-FECHA = 0
002400         COMPUTE WS-BUL-IDX = WS-BUL-TAM + 1
002410         GO TO X210-ACHA-PROXIMO-LI-FIM.
002420     PERFORM X214-EXTRAI-CONTEUDO THRU X214-EXTRAI-CONTEUDO-FIM.
002430     COMPUTE WS-BUL-IDX = WS-BUL-POS-FECHA + 5.
002440 X210-ACHA-PROXIMO-LI-FIM.
002450     EXIT.
002460 
002470* TESTA SE HA "<LI" SEGUIDO DE ESPACO OU ">" NA POSICAO CORRENTE
002480* DE WS-BUL-MAIUSC (EVITA CASAR COM "<LINK" OU PARECIDO).
002490 X211-BUSCA-ABERTURA.
002500     IF WS-BUL-IDX + 3 <= WS-BUL-TAM
002510       IF WS-BUL-MAIUSC (WS-BUL-IDX:3) = "<LI"
002520         IF WS-BUL-MAIUSC (WS-BUL-IDX + 3:1) = SPACE
002530             OR WS-BUL-MAIUSC (WS-BUL-IDX + 3:1) = ">"
002540           MOVE WS-BUL-IDX TO WS-BUL-POS-ABERTURA
002550           SET WS-BUL-TAG-ACHADA TO TRUE.
002560     IF WS-BUL-TAG-NAO-ACHADA
002570         ADD 1 TO WS-BUL-IDX.
002580 X211-BUSCA-ABERTURA-FIM.
002590     EXIT.
002600 
002610* PROCURA O ">" QUE FECHA A TAG DE ABERTURA (PODE VIR DEPOIS DE
002620* ATRIBUTO, EX. <LI CLASS="X">).
002630 X212-BUSCA-FECHA-ABERT.
002640     IF WS-BUL-MAIUSC (WS-BUL-IDX:1) = ">"
002650         MOVE WS-BUL-IDX TO WS-BUL-POS-FIM-ABERT.
002660     IF WS-BUL-POS-FIM-ABERT = 0
002670         ADD 1 TO WS-BUL-IDX.
002680 X212-BUSCA-FECHA-ABERT-FIM.
002690     EXIT.
002700 
002710* PROCURA "</LI>" A PARTIR DO CONTEUDO DO ITEM DE LISTA.
002720 X213-BUSCA-FECHA-LI.
002730     IF WS-BUL-IDX + 4 <= WS-BUL-TAM
002740       IF WS-BUL-MAIUSC (WS-BUL-IDX:5) = "</LI>"
002750         MOVE WS-BUL-IDX TO WS-BUL-POS-FECHA.
002760     IF WS-BUL-POS-FECHA = 0
002770         ADD 1 TO WS-BUL-IDX.
002780 X213-BUSCA-FECHA-LI-FIM.
002790     EXIT.
002800 
002810* COPIA O TEXTO ENTRE A ABERTURA E O FECHO PARA X100-LIMPA-HTML
002820* E, SE SOBRAR ALGUMA COISA DEPOIS DE LIMPO, GUARDA COMO O
002830* PROXIMO BULLET DA LISTAGEM.
002840 X214-EXTRAI-CONTEUDO.
002850     MOVE SPACES TO WS-HTML-ENTRADA.
002860     COMPUTE WS-BUL-TAM-CONTEUDO =
002870             WS-BUL-POS-FECHA - WS-BUL-POS-FIM-ABERT - 1.
002880     IF WS-BUL-TAM-CONTEUDO > 0
002890       IF WS-BUL-TAM-CONTEUDO > 4000
002900         MOVE 4000 TO WS-BUL-TAM-CONTEUDO.
002910     IF WS-BUL-TAM-CONTEUDO > 0
002920         MOVE WS-BUL-ENTRADA (WS-BUL-POS-FIM-ABERT + 1:
002930                 WS-BUL-TAM-CONTEUDO) TO WS-HTML-ENTRADA.
002940     PERFORM X100-LIMPA-HTML THRU X100-LIMPA-HTML-FIM.
002950     IF WS-HTML-TAM-SAI > 0
002960         ADD 1 TO WS-BUL-QTD-ACHADA
002970         MOVE WS-HTML-SAIDA TO WS-LI-BULLET (WS-BUL-QTD-ACHADA).
002980 X214-EXTRAI-CONTEUDO-FIM.
002990     EXIT.
003000*----------------------------------------------------------------*
003010* FIM DO COPY LIMPATXT
003020*----------------------------------------------------------------*
