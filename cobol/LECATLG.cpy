000100*----------------------------------------------------------------*
000110* LECATLG.cpy
000120* COPY DE PROCEDURE - LEITURA DO ARQUIVO DE CATALOGO COM HERANCA
000130* DE DADOS DO PRODUTO-PAI.
000140*----------------------------------------------------------------*
000150* SISTEMA:   FEED SPECTRAL PAINTS
000160* OBJETIVO:  L000-ABRE-CATALOGO ABRE O ARQUIVO, LE O CABECALHO E
000170*            MONTA A TABELA DE POSICAO DE CADA CAMPO RECONHECIDO.
000180*            L200-LE-LINHA DEVOLVE A PROXIMA LINHA DE VARIANTE
000190*            (PULANDO LINHA COM VARIANT-SKU EM BRANCO) JA COM OS
000200*            CAMPOS DO PAI ATUALIZADOS EM WS-VARIANTE-ENRIQUECIDA.
000210*            L300-PARTE-LINHA QUEBRA UMA LINHA CRUA EM CELULAS
000220*            SEPARADAS POR VIRGULA, RESPEITANDO CAMPO ENTRE ASPAS.
000230*            USADO TANTO PELO FEED PLANO QUANTO PELO FEED DE
000240*            VARIACAO - POR ISSO FICA NUM COPY A PARTE. AS AREAS
000250*            DE TRABALHO (WS-CATALOGO-CONTROLE, WS-PARTE-LINHA-
000260*            AREA) ESTAO NO COPY CATLAYT.
000270* VERSOES:   DATA        RESP  CHAMADO   DESCRICAO
000280*            ----------  ----  --------  --------------------
000290*            2023-10-02  RQF   SP-2268   VERSAO INICIAL
000300*----------------------------------------------------------------*
000310* L000-ABRE-CATALOGO - ABRE O ARQUIVO DE CATALOGO, LE A PRIMEIRA
000320* LINHA (CABECALHO), MONTA WS-CAT-NOME-COL E A TABELA DE POSICAO
000330* DE CADA CAMPO RECONHECIDO. ABORTA O JOB SE O ARQUIVO NAO ABRIR
000340* OU SE ESTIVER VAZIO.
000350 L000-ABRE-CATALOGO.
000360     OPEN INPUT ARQ-CATALOGO.
000370     IF WS-FS-CATALOGO NOT = "00"
000380         DISPLAY "GERAFEED - ERRO AO ABRIR ARQ-CATALOGO, FS="
000390             WS-FS-CATALOGO
000400         MOVE 16 TO RETURN-CODE
000410         STOP RUN.
000420     SET WS-NAO-FIM-CATALOGO TO TRUE.
000430     MOVE SPACES TO WS-VARIANTE-ENRIQUECIDA.
000440     READ ARQ-CATALOGO INTO WS-LINHA-CATALOGO
000450         AT END SET WS-FIM-CATALOGO TO TRUE.
000460     IF WS-FIM-CATALOGO
000470         DISPLAY "GERAFEED - ARQUIVO DE CATALOGO SEM CABECALHO"
000480         MOVE 16 TO RETURN-CODE
000490         STOP RUN.
000500     PERFORM L300-PARTE-LINHA THRU L300-PARTE-LINHA-FIM.
000510     MOVE WS-CAT-QTD-CEL TO WS-CAT-QTD-COL.
000520     MOVE 1 TO WS-CAT-IDX-COL.
000530     PERFORM L010-COPIA-NOME-COL THRU L010-COPIA-NOME-COL-FIM
000540         VARYING WS-CAT-IDX-COL FROM 1 BY 1
000550         UNTIL WS-CAT-IDX-COL > WS-CAT-QTD-COL.
000560     PERFORM L020-MONTA-POSICOES THRU L020-MONTA-POSICOES-FIM.
000570     DISPLAY "GERAFEED - CATALOGO COM " WS-CAT-QTD-COL
000580         " COLUNAS NO CABECALHO".
000590 L000-ABRE-CATALOGO-FIM.
000600     EXIT.
000610 
000620* SUBROTINAS DE APOIO A L000 (FORA DA FAIXA DO PERFORM ACIMA).
000630 L010-COPIA-NOME-COL.
000640     MOVE WS-CAT-CELULA (WS-CAT-IDX-COL) (1:24)
000650         TO WS-CAT-NOME-COL (WS-CAT-IDX-COL).
000660 L010-COPIA-NOME-COL-FIM.
000670     EXIT.
000680 
000690* MONTA WS-CAT-POS-CAMPO(1 A 18), A POSICAO NO CABECALHO DE CADA
000700* UM DOS 18 NOMES DE COLUNA RECONHECIDOS (WS-CHV-CATALOGO). FICA
000710* ZERO QUANDO O TEMPLATE NAO TRAZ AQUELA COLUNA.
000720 L020-MONTA-POSICOES.
000730     PERFORM L021-ACHA-UMA-CHAVE THRU L021-ACHA-UMA-CHAVE-FIM
000740         VARYING WS-CAT-IDX-CHAVE FROM 1 BY 1
000750         UNTIL WS-CAT-IDX-CHAVE > 18.
000760 L020-MONTA-POSICOES-FIM.
000770     EXIT.
000780 
000790 L021-ACHA-UMA-CHAVE.
000800     MOVE ZERO TO WS-CAT-POS-CAMPO (WS-CAT-IDX-CHAVE).
000810     PERFORM L022-TESTA-UMA-COLUNA THRU L022-TESTA-UMA-COLUNA-FIM
000820         VARYING WS-CAT-IDX-COL FROM 1 BY 1
000830         UNTIL WS-CAT-IDX-COL > WS-CAT-QTD-COL
000840            OR WS-CAT-POS-CAMPO (WS-CAT-IDX-CHAVE) > 0.
000850 L021-ACHA-UMA-CHAVE-FIM.
000860     EXIT.
000870 
000880 L022-TESTA-UMA-COLUNA.
000890     IF WS-CAT-NOME-COL (WS-CAT-IDX-COL)
000900             = WS-CHV-CATALOGO (WS-CAT-IDX-CHAVE)
000910         MOVE WS-CAT-IDX-COL
000920             TO WS-CAT-POS-CAMPO (WS-CAT-IDX-CHAVE).
000930 L022-TESTA-UMA-COLUNA-FIM.
000940     EXIT.
000950 
000960*----------------------------------------------------------------*
000970* L100-ATUALIZA-PAI - SE A LINHA CORRENTE TROUXE TITLE PREENCHIDO
000980* (LINHA DE PRODUTO-PAI), ATUALIZA TODOS OS CAMPOS HERDADOS DE
000990* WS-VARIANTE-ENRIQUECIDA. LINHA DE VARIANTE (TITLE EM BRANCO)
001000* NAO MEXE NO PAI CORRENTE.
001010*----------------------------------------------------------------*
001020 L100-ATUALIZA-PAI.
001030     IF WS-CT-TITLE NOT = SPACES
001040         MOVE WS-CT-TITLE          TO WS-PAI-TITLE
001050         MOVE WS-CT-BODY-HTML      TO WS-PAI-BODY
001060         MOVE WS-CT-HANDLE         TO WS-PAI-HANDLE
001070         MOVE WS-CT-VENDOR         TO WS-PAI-VENDOR
001080         MOVE WS-CT-PRODUCT-TYPE   TO WS-PAI-TYPE
001090         MOVE WS-CT-TAGS           TO WS-PAI-TAGS
001100         MOVE WS-CT-MF-COLOR-CODE  TO WS-PAI-COLOR-CODE
001110         MOVE WS-CT-MF-MAKE        TO WS-PAI-MAKE.
001120 L100-ATUALIZA-PAI-FIM.
001130     EXIT.
001140 
001150*----------------------------------------------------------------*
001160* L200-LE-LINHA - DEVOLVE, EM WS-CATALOGO-CAMPOS/WS-VARIANTE-
001170* ENRIQUECIDA, A PROXIMA LINHA COM VARIANT-SKU PREENCHIDO. LINHA
001180* DE PAI (SEM SKU) SO ATUALIZA WS-VARIANTE-ENRIQUECIDA E E
001190* PULADA. QUEM CHAMA TESTA WS-FIM-CATALOGO APOS O RETORNO.
001200*----------------------------------------------------------------*
001210 L200-LE-LINHA.
001220     SET WS-NAO-ACHOU-VARIANTE TO TRUE.
001230     PERFORM L210-LE-UMA-LINHA THRU L210-LE-UMA-LINHA-FIM
001240         UNTIL WS-FIM-CATALOGO
001250            OR WS-ACHOU-VARIANTE.
001260 L200-LE-LINHA-FIM.
001270     EXIT.
001280 
001290 L210-LE-UMA-LINHA.
001300     READ ARQ-CATALOGO INTO WS-LINHA-CATALOGO
001310         AT END
001320             SET WS-FIM-CATALOGO TO TRUE
001330         NOT AT END
001340             PERFORM L220-TRATA-LINHA THRU L220-TRATA-LINHA-FIM.
001350 L210-LE-UMA-LINHA-FIM.
001360     EXIT.
001370 
001380 L220-TRATA-LINHA.
001390     PERFORM L300-PARTE-LINHA THRU L300-PARTE-LINHA-FIM.
001400     PERFORM L400-EXTRAI-CAMPO THRU L400-EXTRAI-CAMPO-FIM.
001410     PERFORM L100-ATUALIZA-PAI THRU L100-ATUALIZA-PAI-FIM.
001420     IF WS-CT-VARIANT-SKU NOT = SPACES
001430         SET WS-ACHOU-VARIANTE TO TRUE.
001440 L220-TRATA-LINHA-FIM.
001450     EXIT.
001460 
001470*----------------------------------------------------------------*
001480* L300-PARTE-LINHA - QUEBRA WS-LINHA-CATALOGO EM CELULAS SOBRE
001490* WS-CATALOGO-LINHA. VIRGULA DENTRO DE CAMPO ENTRE ASPAS NAO
001500* SEPARA CELULA; ASPA DUPLICADA DENTRO DO CAMPO VIRA UMA ASPA
001510* LITERAL NA CELULA.
001520*----------------------------------------------------------------*
001530 L300-PARTE-LINHA.
001540     MOVE 8000 TO WS-CAT-TAM-LINHA.
001550     PERFORM L301-ACHA-TAM-LINHA THRU L301-ACHA-TAM-LINHA-FIM
001560         UNTIL WS-CAT-TAM-LINHA = 0
001570            OR WS-LINHA-CATALOGO (WS-CAT-TAM-LINHA:1) NOT = SPACE.
001580     MOVE ZERO TO WS-CAT-QTD-CEL.
001590     MOVE SPACES TO WS-CAT-CELULA-BUF.
001600     MOVE ZERO TO WS-CAT-TAM-CEL.
001610     SET WS-CAT-FORA-QUOTE TO TRUE.
001620     IF WS-CAT-TAM-LINHA = 0
001630         PERFORM L305-FECHA-CELULA THRU L305-FECHA-CELULA-FIM
001640         GO TO L300-PARTE-LINHA-FIM.
001650     MOVE 1 TO WS-CAT-IDX.
001660     PERFORM L310-PROCESSA-CARACTER THRU
001670             L310-PROCESSA-CARACTER-FIM
001680         UNTIL WS-CAT-IDX > WS-CAT-TAM-LINHA
001690            OR WS-CAT-QTD-CEL > 39.
001700     PERFORM L305-FECHA-CELULA THRU L305-FECHA-CELULA-FIM.
001710 L300-PARTE-LINHA-FIM.
001720     EXIT.
001730 
001740* SUBROTINAS DE APOIO A L300 (FORA DA FAIXA DO PERFORM ACIMA).
001750 L301-ACHA-TAM-LINHA.
001760     SUBTRACT 1 FROM WS-CAT-TAM-LINHA.
001770 L301-ACHA-TAM-LINHA-FIM.
001780     EXIT.
001790 
001800* FECHA A CELULA CORRENTE (WS-CAT-CELULA-BUF) E GRAVA EM
001810* WS-CAT-CELULA(WS-CAT-QTD-CEL), REINICIANDO O ACUMULADOR.
001820 L305-FECHA-CELULA.
001830     ADD 1 TO WS-CAT-QTD-CEL.
001840     IF WS-CAT-QTD-CEL <= 40
001850         MOVE SPACES TO WS-CAT-CELULA (WS-CAT-QTD-CEL)
001860         IF WS-CAT-TAM-CEL > 0
001870             MOVE WS-CAT-CELULA-BUF (1:WS-CAT-TAM-CEL)
001880                 TO WS-CAT-CELULA (WS-CAT-QTD-CEL).
001890     MOVE SPACES TO WS-CAT-CELULA-BUF.
001900     MOVE ZERO TO WS-CAT-TAM-CEL.
001910 L305-FECHA-CELULA-FIM.
001920     EXIT.
001930 
001940* DISPATCHER CARACTER-A-CARACTER DE L300 - DECIDE SE O CARACTER
001950* CORRENTE ESTA DENTRO DE ASPAS, ABRE ASPAS, E VIRGULA SEPARADORA
001960* OU E TEXTO NORMAL DA CELULA, E DESVIA PARA O PARAGRAFO
001970* CORRESPONDENTE.
001980 L310-PROCESSA-CARACTER.
001990     MOVE WS-LINHA-CATALOGO (WS-CAT-IDX:1) TO WS-CAT-CAR-ATUAL.
002000     IF WS-CAT-DENTRO-QUOTE
002010         GO TO L311-DENTRO-QUOTE.
002020     IF WS-CAT-CAR-ATUAL = QUOTE
002030         GO TO L312-ABRE-QUOTE.
002040     IF WS-CAT-CAR-ATUAL = ","
002050         GO TO L313-VIRGULA.
002060     GO TO L314-CARACTER-NORMAL.
002070 
002080* DENTRO DE CAMPO ENTRE ASPAS - ASPA DUPLICADA (""") VIRA UMA
002090* ASPA LITERAL NA CELULA; ASPA SOZINHA FECHA O CAMPO.
002100 L311-DENTRO-QUOTE.
002110     IF WS-CAT-CAR-ATUAL NOT = QUOTE
002120         PERFORM L320-EMPILHA-CARACTER THRU
002130                 L320-EMPILHA-CARACTER-FIM
002140         ADD 1 TO WS-CAT-IDX
002150         GO TO L310-PROCESSA-CARACTER-FIM.
002160     IF WS-CAT-IDX < WS-CAT-TAM-LINHA
002170        AND WS-LINHA-CATALOGO (WS-CAT-IDX + 1:1) = QUOTE
002180         PERFORM L320-EMPILHA-CARACTER THRU
002190                 L320-EMPILHA-CARACTER-FIM
002200         ADD 2 TO WS-CAT-IDX
002210         GO TO L310-PROCESSA-CARACTER-FIM.
002220     SET WS-CAT-FORA-QUOTE TO TRUE.
002230     ADD 1 TO WS-CAT-IDX.
002240     GO TO L310-PROCESSA-CARACTER-FIM.
002250 
002260 L312-ABRE-QUOTE.
002270     SET WS-CAT-DENTRO-QUOTE TO TRUE.
002280     ADD 1 TO WS-CAT-IDX.
002290     GO TO L310-PROCESSA-CARACTER-FIM.
002300 
002310 L313-VIRGULA.
002320     PERFORM L305-FECHA-CELULA THRU L305-FECHA-CELULA-FIM.
002330     ADD 1 TO WS-CAT-IDX.
002340     GO TO L310-PROCESSA-CARACTER-FIM.
002350 
002360 L314-CARACTER-NORMAL.
002370     PERFORM L320-EMPILHA-CARACTER THRU L320-EMPILHA-CARACTER-FIM.
002380     ADD 1 TO WS-CAT-IDX.
002390 L310-PROCESSA-CARACTER-FIM.
002400     EXIT.
002410 
002420* GRAVA WS-CAT-CAR-ATUAL NA PROXIMA POSICAO LIVRE DE
002430* WS-CAT-CELULA-BUF.
002440 L320-EMPILHA-CARACTER.
002450     ADD 1 TO WS-CAT-TAM-CEL.
002460     MOVE WS-CAT-CAR-ATUAL
002470         TO WS-CAT-CELULA-BUF (WS-CAT-TAM-CEL:1).
002480 L320-EMPILHA-CARACTER-FIM.
002490     EXIT.
002500 
002510*----------------------------------------------------------------*
002520* L400-EXTRAI-CAMPO - POSICIONA AS 18 CELULAS RECONHECIDAS DA
002530* LINHA CORRENTE (WS-CATALOGO-LINHA) NOS CAMPOS DE NOME PROPRIO
002540* DE WS-CATALOGO-CAMPOS, USANDO A TABELA DE POSICAO MONTADA POR
002550* L020-MONTA-POSICOES. COLUNA NAO PRESENTE NO CABECALHO (POSICAO
002560* ZERO) DEIXA O CAMPO EM BRANCO.
002570*----------------------------------------------------------------*
002580 L400-EXTRAI-CAMPO.
002590     MOVE SPACES TO WS-CATALOGO-CAMPOS.
002600     IF WS-CAT-POS-CAMPO (1) > 0
002610         MOVE WS-CAT-CELULA (WS-CAT-POS-CAMPO (1))
002620             TO WS-CT-HANDLE.
002630     IF WS-CAT-POS-CAMPO (2) > 0
002640         MOVE WS-CAT-CELULA (WS-CAT-POS-CAMPO (2))
002650             TO WS-CT-TITLE.
002660     IF WS-CAT-POS-CAMPO (3) > 0
002670         MOVE WS-CAT-CELULA (WS-CAT-POS-CAMPO (3))
002680             TO WS-CT-BODY-HTML.
002690     IF WS-CAT-POS-CAMPO (4) > 0
002700         MOVE WS-CAT-CELULA (WS-CAT-POS-CAMPO (4))
002710             TO WS-CT-VENDOR.
002720     IF WS-CAT-POS-CAMPO (5) > 0
002730         MOVE WS-CAT-CELULA (WS-CAT-POS-CAMPO (5))
002740             TO WS-CT-PRODUCT-TYPE.
002750     IF WS-CAT-POS-CAMPO (6) > 0
002760         MOVE WS-CAT-CELULA (WS-CAT-POS-CAMPO (6))
002770             TO WS-CT-TAGS.
002780     IF WS-CAT-POS-CAMPO (7) > 0
002790         MOVE WS-CAT-CELULA (WS-CAT-POS-CAMPO (7))
002800             TO WS-CT-OPTION1-VALUE.
002810     IF WS-CAT-POS-CAMPO (8) > 0
002820         MOVE WS-CAT-CELULA (WS-CAT-POS-CAMPO (8))
002830             TO WS-CT-VARIANT-SKU.
002840     IF WS-CAT-POS-CAMPO (9) > 0
002850         MOVE WS-CAT-CELULA (WS-CAT-POS-CAMPO (9))
002860             TO WS-CT-VARIANT-PRICE.
002870     IF WS-CAT-POS-CAMPO (10) > 0
002880         MOVE WS-CAT-CELULA (WS-CAT-POS-CAMPO (10))
002890             TO WS-CT-VARIANT-INV-QTY.
002900     IF WS-CAT-POS-CAMPO (11) > 0
002910         MOVE WS-CAT-CELULA (WS-CAT-POS-CAMPO (11))
002920             TO WS-CT-VARIANT-IMAGE.
002930     IF WS-CAT-POS-CAMPO (12) > 0
002940         MOVE WS-CAT-CELULA (WS-CAT-POS-CAMPO (12))
002950             TO WS-CT-IMAGE-SRC.
002960     IF WS-CAT-POS-CAMPO (13) > 0
002970         MOVE WS-CAT-CELULA (WS-CAT-POS-CAMPO (13))
002980             TO WS-CT-MF-UPC.
002990     IF WS-CAT-POS-CAMPO (14) > 0
003000         MOVE WS-CAT-CELULA (WS-CAT-POS-CAMPO (14))
003010             TO WS-CT-MF-COLOR.
003020     IF WS-CAT-POS-CAMPO (15) > 0
003030         MOVE WS-CAT-CELULA (WS-CAT-POS-CAMPO (15))
003040             TO WS-CT-MF-FINISH.
003050     IF WS-CAT-POS-CAMPO (16) > 0
003060         MOVE WS-CAT-CELULA (WS-CAT-POS-CAMPO (16))
003070             TO WS-CT-MF-PAINT-TYPE.
003080     IF WS-CAT-POS-CAMPO (17) > 0
003090         MOVE WS-CAT-CELULA (WS-CAT-POS-CAMPO (17))
003100             TO WS-CT-MF-COLOR-CODE.
003110     IF WS-CAT-POS-CAMPO (18) > 0
003120         MOVE WS-CAT-CELULA (WS-CAT-POS-CAMPO (18))
003130             TO WS-CT-MF-MAKE.
003140 L400-EXTRAI-CAMPO-FIM.
003150     EXIT.
003160*----------------------------------------------------------------*
003170* FIM DO COPY LECATLG
003180*----------------------------------------------------------------*
