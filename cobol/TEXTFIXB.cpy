000100*----------------------------------------------------------------*
000110* TEXTFIXB.cpy
000120* COPY DE DADOS - CONSTANTES FIXAS DO FEED DE VARIACAO (UNIT-B).
000130*----------------------------------------------------------------*
000140* SISTEMA:   FEED SPECTRAL PAINTS
000150* OBJETIVO:  CENTRALIZAR OS LITERAIS QUE O FEED DE VARIACAO GRAVA
000160*            EM TODA LISTAGEM PAI/FILHA, INCLUINDO OS TEXTOS
000170*            FIXOS DE BULLET POINT EXIGIDOS PELO MARKETPLACE E
000180*            AS TABELAS DE DERIVACAO DE TAMANHO/VOLUME.
000190* VERSOES:   DATA        RESP  CHAMADO   DESCRICAO
000200*            ----------  ----  --------  --------------------
000210*            2023-09-18  RQF   SP-2255   VERSAO INICIAL
000220*            2023-12-05  LMS   SP-2309   INCLUIDA TABELA DE
000230*                                        VOLUME PARA GALAO/
000240*                                        QUARTO/PINTA
000250*----------------------------------------------------------------*
000260 01  WS-FIXO-B.
000270     05  WS-FB-ITEM-TYPE-KEY   PIC X(020) VALUE
000280         "automotive-paints".
000290     05  WS-FB-VARIATION-THM   PIC X(012) VALUE "COLOR/SIZE".
000300     05  WS-FB-QUANTITY-US     PIC X(009) VALUE "30".
000310     05  WS-FB-HANDLING-TIME   PIC X(002) VALUE "2".
000320     05  WS-FB-SHIP-GROUP      PIC X(020) VALUE
000330         "Migrated Template".
000340     05  WS-FB-PAINT-TYPE      PIC X(030) VALUE "Urethane".
000350     05  WS-FB-FINISH-TYPE     PIC X(030) VALUE "Metallic".
000360     05  WS-FB-ITEM-FORM       PIC X(010) VALUE "Liquid".
000370     05  WS-FB-SPECIFIC-USES   PIC X(010) VALUE "Exterior".
000380     05  WS-FB-SURFACE-RECOM   PIC X(010) VALUE "Metal".
000390     05  WS-FB-COVERAGE        PIC X(025) VALUE
000400         "150-200 Square Feet".
000410     05  WS-FB-SDS-URL         PIC X(060) VALUE
000420         "spectralpaints.biz".
000430     05  WS-FB-COLOR-FALLBACK  PIC X(060) VALUE "Custom".
000440     05  WS-FB-PARENT-PREFIXO  PIC X(011) VALUE
000450         "SP-PARENT-".
000460     05  WS-FB-DGR-1           PIC X(040) VALUE "Other".
000470     05  WS-FB-DGR-DEMAIS      PIC X(040) VALUE "GHS".
000480     05  WS-FB-GHS-1           PIC X(040) VALUE
000490         "Amazon Specific No Label With Warning".
000500     05  WS-FB-GHS-2           PIC X(040) VALUE "Irritant".
000510     05  FILLER                PIC X(010).
000520 
000530* TEXTOS FIXOS DE BULLET POINT, NA ORDEM EM QUE SAEM NA
000540* LISTAGEM. CADA BULLET MAIOR QUE UMA LINHA DE CODIGO VEM
000550* PARTIDO EM PEDACOS DE TAMANHO EXATO (SEM PREENCHIMENTO), QUE
000560* 3300-MONTA-BULLETS-FIXOS JUNTA COM STRING NA ORDEM
000570* DECLARADA. O BULLET 1 (SEM COR) TEM TEXTO PROPRIO PORQUE
000580* DEPENDE DE A VARIANTE TER OU NAO CODIGO DE COR RECONHECIDO.
000590 01  WS-BF-SEM-COR             PIC X(043) VALUE
000600     "1K urethane base coat paint. Easy to spray.".
000610 
000620 01  WS-TAB-BULLET-CLARO.
000630     05  WS-BF-CLARO-1         PIC X(051) VALUE
000640         "Finishing with clear coat is required. We recommend".
000650     05  WS-BF-CLARO-2         PIC X(052) VALUE
000660         " our 2K 4:1 Clear Coat Kit for professional results.".
000670     05  FILLER                PIC X(002).
000680 
000690 01  WS-TAB-BULLET-PREPARO.
000700     05  WS-BF-PREPARO-1       PIC X(048) VALUE
000710         "Surface must be primed or previously painted and".
000720     05  WS-BF-PREPARO-2       PIC X(051) VALUE
000730         " sufficiently prepped before applying basecoat. Use".
000740     05  WS-BF-PREPARO-3       PIC X(034) VALUE
000750         " Adhesion Promoter on raw plastic.".
000760     05  FILLER                PIC X(002).
000770 
000780 01  WS-TAB-BULLET-DILUICAO.
000790     05  WS-BF-DILUIC-1        PIC X(054) VALUE
000800         "Product comes UNREDUCED. Mix 1:1 with Urethane Reducer".
000810     05  WS-BF-DILUIC-2        PIC X(048) VALUE
000820         " for approximately 2 quarts of sprayable product".
000830     05  WS-BF-DILUIC-3        PIC X(026) VALUE
000840         " (150-200 sq ft coverage).".
000850     05  FILLER                PIC X(002).
000860 
000870 01  WS-TAB-BULLET-MARCA.
000880     05  WS-BF-MARCA-1         PIC X(049) VALUE
000890         "Spectral Paints is a Registered Brand of Spectral".
000900     05  WS-BF-MARCA-2         PIC X(049) VALUE
000910         " Paints LLC. All products are final sale - please".
000920     05  WS-BF-MARCA-3         PIC X(036) VALUE
000930         " verify color match before starting.".
000940     05  FILLER                PIC X(002).
000950 
000960* TABELA DE DERIVACAO DE TAMANHO/VOLUME A PARTIR DO TEXTO DA
000970* VARIANTE (OPTION1-VALUE) - VIDE B400-DERIVA-TAMANHO. A CHAVE E
000980* PROCURADA COMO PALAVRA DENTRO DO TEXTO DA VARIANTE.
000990 01  WS-TAB-VOLUME.
001000     05  WS-VOL-LINHA OCCURS 3 TIMES.
001010         10  WS-VOL-CHAVE       PIC X(006).
001020         10  WS-VOL-SIZE        PIC X(020).
001030         10  WS-VOL-VOLUME      PIC X(004).
001040         10  WS-VOL-VOLUME-UN   PIC X(008).
001050         10  WS-VOL-QTD-UNID    PIC X(004).
001060         10  WS-VOL-QTD-TIPO    PIC X(006).
001070         10  FILLER             PIC X(002).
001080 01  WS-TAB-VOLUME-VALORES REDEFINES WS-TAB-VOLUME.
001090     05  FILLER PIC X(006) VALUE "GALLON".
001100     05  FILLER PIC X(020) VALUE "1 Gallon".
001110     05  FILLER PIC X(004) VALUE "1".
001120     05  FILLER PIC X(008) VALUE "Gallons".
001130     05  FILLER PIC X(004) VALUE "128".
001140     05  FILLER PIC X(006) VALUE "Fl Oz".
001150     05  FILLER PIC X(002).
001160     05  FILLER PIC X(006) VALUE "QUART".
001170     05  FILLER PIC X(020) VALUE "1 Quart".
001180     05  FILLER PIC X(004) VALUE "1".
001190     05  FILLER PIC X(008) VALUE "Quarts".
001200     05  FILLER PIC X(004) VALUE "32".
001210     05  FILLER PIC X(006) VALUE "Fl Oz".
001220     05  FILLER PIC X(002).
001230     05  FILLER PIC X(006) VALUE "PINT".
001240     05  FILLER PIC X(020) VALUE "1 Pint".
001250     05  FILLER PIC X(004) VALUE "1".
001260     05  FILLER PIC X(008) VALUE "Pints".
001270     05  FILLER PIC X(004) VALUE "16".
001280     05  FILLER PIC X(006) VALUE "Fl Oz".
001290     05  FILLER PIC X(002).
001300 
001310* VALORES PADRAO QUANDO NENHUMA CHAVE DE WS-TAB-VOLUME CASA COM
001320* O TEXTO DA VARIANTE (TAMANHO NAO RECONHECIDO COMO GALAO,
001330* QUARTO OU PINTA).
001340 01  WS-FIXO-VOLUME-DEFAULT.
001350     05  WS-VD-UNIT-COUNT      PIC X(004) VALUE "1".
001360     05  WS-VD-UNIT-COUNT-TP   PIC X(006) VALUE "Count".
001370     05  FILLER                PIC X(002).
001380*----------------------------------------------------------------*
001390* FIM DO COPY TEXTFIXB
001400*----------------------------------------------------------------*
