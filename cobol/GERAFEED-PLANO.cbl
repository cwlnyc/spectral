000100*----------------------------------------------------------------*
000110* GERAFEED-PLANO.cbl
000120* JOB DE GERACAO DO FEED PLANO DE MARKETPLACE (UNIT-A).
000130*----------------------------------------------------------------*
000140 IDENTIFICATION DIVISION.
000150 PROGRAM-ID.    GERAFEED-PLANO.
000160 AUTHOR.        ALBERI NUNES REIS.
000170 INSTALLATION.  HBSIS - SUPERO SISTEMAS.
000180 DATE-WRITTEN.  1984-03-12.
000190 DATE-COMPILED.
000200 SECURITY.      USO INTERNO HBSIS - CLIENTE SPECTRAL PAINTS.
000210*----------------------------------------------------------------*
000220* SISTEMA:   FEED SPECTRAL PAINTS
000230* PROGRAMA:  GERAFEED-PLANO
000240* OBJETIVO:  LER O CATALOGO DE PRODUTOS DA LOJA VIRTUAL E GERAR
000250*            O FEED PLANO DE MARKETPLACE (UM REGISTRO DE SAIDA
000260*            POR VARIANTE VENDAVEL), NO LAYOUT TABULADO DO
000270*            TEMPLATE "PAINT". NAO HA AGRUPAMENTO POR FAMILIA
000280*            NEM REGISTRO SINTETICO DE PRODUTO-PAI - ISSO FICA
000290*            A CARGO DO GERAFEED-VARIACAO.
000300* VERSOES:   DATA        RESP  CHAMADO   DESCRICAO
000310*            ----------  ----  --------  --------------------
000320*            1984-03-12  ANR   SP-0091   VERSAO INICIAL DO JOB -
000330*                                        EXTRACAO DE CARTEIRA DE
000340*                                        CLIENTES POR VENDEDOR
000350*                                        PARA ARQUIVO DELIMITADO
000360*                                        DE DISTRIBUICAO
000370*            1989-11-06  ANR   SP-0145   INCLUIDA VALIDACAO DE
000380*                                        CNPJ NA CARGA DE
000390*                                        CLIENTES
000400*            1993-04-19  ANR   SP-0201   AJUSTE DE LAYOUT DO
000410*                                        ARQUIVO DE SAIDA (CAMPO
000420*                                        DE DISTANCIA)
000430*            1998-09-14  ANR   SP-0389   AJUSTE ANO 2000 - CAMPOS
000440*                                        DE DATA COM 4 DIGITOS
000450*            2002-06-03  ANR   SP-0512   JOB PASSA A RODAR EM
000460*                                        LOTE, SEM TELA DE
000470*                                        OPERADOR
000480*            2010-01-11  LMS   SP-0980   REVISAO DE PERFORMANCE
000490*                                        NA LEITURA DO CADASTRO
000500*            2023-08-30  RQF   SP-2231   JOB REESCRITO DO ZERO
000510*                                        PARA O CLIENTE SPECTRAL
000520*                                        PAINTS - LEITURA DO
000530*                                        CATALOGO DA LOJA E
000540*                                        GERACAO DO FEED PLANO
000550*                                        DE MARKETPLACE (SUBSTI-
000560*                                        TUI A DISTRIBUICAO DE
000570*                                        CARTEIRA DE CLIENTES)
000580*            2023-09-25  RQF   SP-2255   STRIP-HTML E EXTRACT-
000590*                                        BULLETS NA DESCRICAO E
000600*                                        NOS BULLET POINTS
000610*            2023-10-02  RQF   SP-2268   LEITOR DE CATALOGO COM
000620*                                        HERANCA DE DADOS DO PAI
000630*                                        (COPY LECATLG)
000640*            2023-10-09  RQF   SP-2271   GRAVADOR DE FEED
000650*                                        COMPARTILHADO ENTRE OS
000660*                                        DOIS JOBS (COPY GRAFEED)
000670*            2023-11-14  RQF   SP-2287   POSICIONAMENTO DAS
000680*                                        COLUNAS REPETIDAS
000690*                                        (BULLET POINT E GHS
000700*                                        CLASS)
000710*            2023-12-18  RQF   SP-2317   CORRIGIDA A ORDEM DA
000720*                                        LINHA DE NOMES DE
000730*                                        COLUNA NO CABECALHO DO
000740*                                        FEED (ENTRA APOS AS
000750*                                        LINHAS DE INSTRUCOES E
000760*                                        CATEGORIAS)
000770*----------------------------------------------------------------*
000780 ENVIRONMENT DIVISION.
000790 CONFIGURATION SECTION.
000800 SPECIAL-NAMES.
000810     C01 IS TOP-OF-FORM.
000820 INPUT-OUTPUT SECTION.
000830 FILE-CONTROL.
000840     SELECT ARQ-CATALOGO ASSIGN TO DISK "CATALOGO"
000850         ORGANIZATION IS LINE SEQUENTIAL
000860         FILE STATUS IS WS-FS-CATALOGO.
000870     SELECT ARQ-MODELO   ASSIGN TO DISK "TEMPLATE"
000880         ORGANIZATION IS LINE SEQUENTIAL
000890         FILE STATUS IS WS-FS-MODELO.
000900     SELECT ARQ-FEED     ASSIGN TO DISK "FEED"
000910         ORGANIZATION IS LINE SEQUENTIAL
000920         FILE STATUS IS WS-FS-FEED.
000930 DATA DIVISION.
000940 FILE SECTION.
000950 FD  ARQ-CATALOGO.
000960 01  FS-REG-CATALOGO            PIC X(8000).
000970 FD  ARQ-MODELO.
000980 01  FS-REG-MODELO              PIC X(0500).
000990 FD  ARQ-FEED.
001000 01  WS-LINHA-FEED              PIC X(32000).
001010 WORKING-STORAGE SECTION.
001020 COPY CATLAYT.
001030 COPY FEEDLAYT.
001040 COPY TEXTFIXA.
001050* AREA DE TRABALHO PROPRIA DO GERAFEED-PLANO - MONTAGEM DO NOME
001060* DO ITEM (TITULO +/- OPCAO), CONTAGEM DE OCORRENCIA DE GALAO/
001070* QUARTO NO TITULO/OPCAO E TOTAL DE LISTAGENS GRAVADAS.
001080 01  WA-AREA-TRABALHO-PLANO.
001090     05  WA-TITULO-BASE             PIC X(200).
001100     05  WA-TITULO-MAIUSC           PIC X(200).
001110     05  WA-OPCAO-MAIUSC            PIC X(060).
001120     05  WA-TAM-TITULO              PIC 9(003) COMP.
001130     05  WA-TAM-OPCAO               PIC 9(003) COMP.
001140     05  WA-POS-BUSCA               PIC 9(003) COMP.
001150     05  WA-SW-OPCAO-TITULO         PIC X(001).
001160         88  WA-OPCAO-NO-TITULO         VALUE "S".
001170         88  WA-OPCAO-FORA-TITULO       VALUE "N".
001180     05  WA-CONT-GALLON             PIC 9(003) COMP.
001190     05  WA-CONT-QUART              PIC 9(003) COMP.
001200     05  WT-QTD-LISTAGENS           PIC 9(007) COMP.
001210     05  FILLER                     PIC X(010).
001220 PROCEDURE DIVISION.
001230*----------------------------------------------------------------*
001240* 0000-CONTROLE - PARAGRAFO PRINCIPAL DO JOB.
001250*----------------------------------------------------------------*
001260 0000-CONTROLE.
001270     PERFORM 1000-INICIALIZA-JOB THRU 1000-INICIALIZA-JOB-FIM.
001280     PERFORM 3000-PROCESSA-VARIANTE THRU
001290             3000-PROCESSA-VARIANTE-FIM
001300         UNTIL WS-FIM-CATALOGO.
001310     PERFORM 8000-FINALIZA-JOB THRU 8000-FINALIZA-JOB-FIM.
001320     STOP RUN.
001330 0000-CONTROLE-FIM.
001340     EXIT.
001350 
001360* ABRE OS ARQUIVOS DO JOB, CARREGA O MODELO DE COLUNAS, GRAVA OS
001370* CABECALHOS DO FEED E POSICIONA A PRIMEIRA VARIANTE DO CATALOGO.
001380 1000-INICIALIZA-JOB.
001390     ACCEPT WS-HORA-SISTEMA FROM TIME.
001400     DISPLAY "GERAFEED-PLANO - INICIO DO JOB " WS-HORA-SISTEMA.
001410     OPEN OUTPUT ARQ-FEED.
001420     IF WS-FS-FEED NOT = "00"
001430         DISPLAY "GERAFEED-PLANO - ERRO AO ABRIR ARQ-FEED, FS="
001440             WS-FS-FEED
001450         MOVE 16 TO RETURN-CODE
001460         STOP RUN.
001470     MOVE 2 TO WS-QTD-CAB-MODELO.
001480     MOVE 2 TO WS-POS-COLNAMES.
001490     PERFORM G100-CARREGA-MODELO THRU G100-CARREGA-MODELO-FIM.
001500     PERFORM G400-GRAVA-CABECALHOS THRU
001510             G400-GRAVA-CABECALHOS-FIM.
001520     PERFORM L000-ABRE-CATALOGO THRU L000-ABRE-CATALOGO-FIM.
001530     MOVE ZERO TO WT-QTD-LISTAGENS.
001540     PERFORM L200-LE-LINHA THRU L200-LE-LINHA-FIM.
001550 1000-INICIALIZA-JOB-FIM.
001560     EXIT.
001570 
001580*----------------------------------------------------------------*
001590* 3000-PROCESSA-VARIANTE - MONTA UMA LISTAGEM PLANA A PARTIR DA
001600* VARIANTE ENRIQUECIDA CORRENTE, GRAVA A LINHA DE SAIDA E LE A
001610* PROXIMA VARIANTE DO CATALOGO.
001620*----------------------------------------------------------------*
001630 3000-PROCESSA-VARIANTE.
001640     MOVE SPACES TO WS-LISTAGEM-SAIDA.
001650     PERFORM 3100-MONTA-NOME-ITEM THRU 3100-MONTA-NOME-ITEM-FIM.
001660     PERFORM 3200-MONTA-DESCRICAO THRU 3200-MONTA-DESCRICAO-FIM.
001670     PERFORM 3300-EXTRAI-BULLETS THRU 3300-EXTRAI-BULLETS-FIM.
001680     PERFORM 3400-DERIVA-TAMANHO THRU 3400-DERIVA-TAMANHO-FIM.
001690     PERFORM 3500-ID-PRODUTO THRU 3500-ID-PRODUTO-FIM.
001700     PERFORM 3600-CAMPOS-FIXOS THRU 3600-CAMPOS-FIXOS-FIM.
001710     PERFORM G200-MONTA-LINHA-SAIDA THRU
001720             G200-MONTA-LINHA-SAIDA-FIM.
001730     PERFORM G300-GRAVA-LINHA THRU G300-GRAVA-LINHA-FIM.
001740     ADD 1 TO WT-QTD-LISTAGENS.
001750     PERFORM L200-LE-LINHA THRU L200-LE-LINHA-FIM.
001760 3000-PROCESSA-VARIANTE-FIM.
001770     EXIT.
001780 
001790* SUBROTINAS DE APOIO A 3000 (FORA DA FAIXA DO PERFORM ACIMA).
001800* ITEM NAME = PARENT-TITLE (OU TITLE DA LINHA, SE O PAI NAO
001810* TROUXE TITULO) MAIS "- OPCAO" QUANDO A OPCAO NAO APARECER, SEM
001820* DIFERENCA DE CAIXA, DENTRO DO PROPRIO TITULO.
001830 3100-MONTA-NOME-ITEM.
001840     IF WS-PAI-TITLE NOT = SPACES
001850         MOVE WS-PAI-TITLE TO WA-TITULO-BASE
001860     ELSE
001870         MOVE WS-CT-TITLE TO WA-TITULO-BASE.
001880     PERFORM 3105-CALCULA-TAMANHOS THRU
001890             3105-CALCULA-TAMANHOS-FIM.
001900     SET WA-OPCAO-FORA-TITULO TO TRUE.
001910     IF WS-CT-OPTION1-VALUE NOT = SPACES
001920         PERFORM 3110-TESTA-OPCAO-NO-TITULO THRU
001930                 3110-TESTA-OPCAO-NO-TITULO-FIM.
001940     IF WS-CT-OPTION1-VALUE = SPACES OR WA-OPCAO-NO-TITULO
001950         MOVE WA-TITULO-BASE TO WS-LI-ITEM-NAME
001960     ELSE
001970         STRING WA-TITULO-BASE (1:WA-TAM-TITULO)
001980                     DELIMITED BY SIZE
001990                 " - "
002000                     DELIMITED BY SIZE
002010                 WS-CT-OPTION1-VALUE (1:WA-TAM-OPCAO)
002020                     DELIMITED BY SIZE
002030             INTO WS-LI-ITEM-NAME.
002040 3100-MONTA-NOME-ITEM-FIM.
002050     EXIT.
002060 
002070 3105-CALCULA-TAMANHOS.
002080     MOVE 200 TO WA-TAM-TITULO.
002090     PERFORM 3106-ACHA-TAM-TITULO THRU 3106-ACHA-TAM-TITULO-FIM
002100         UNTIL WA-TAM-TITULO = 0
002110            OR WA-TITULO-BASE (WA-TAM-TITULO:1) NOT = SPACE.
002120     MOVE 60 TO WA-TAM-OPCAO.
002130     PERFORM 3107-ACHA-TAM-OPCAO THRU 3107-ACHA-TAM-OPCAO-FIM
002140         UNTIL WA-TAM-OPCAO = 0
002150            OR WS-CT-OPTION1-VALUE (WA-TAM-OPCAO:1) NOT = SPACE.
002160 3105-CALCULA-TAMANHOS-FIM.
002170     EXIT.
002180 
002190 3106-ACHA-TAM-TITULO.
002200     SUBTRACT 1 FROM WA-TAM-TITULO.
002210 3106-ACHA-TAM-TITULO-FIM.
002220     EXIT.
002230 
002240 3107-ACHA-TAM-OPCAO.
002250     SUBTRACT 1 FROM WA-TAM-OPCAO.
002260 3107-ACHA-TAM-OPCAO-FIM.
002270     EXIT.
002280 
002290* TESTA SE A OPCAO OCORRE, SEM DIFERENCA DE CAIXA, COMO
002300* SUBSTRING DO TITULO (JANELA DESLIZANTE CARACTER A CARACTER).
002310 3110-TESTA-OPCAO-NO-TITULO.
002320     MOVE WA-TITULO-BASE TO WA-TITULO-MAIUSC.
002330     INSPECT WA-TITULO-MAIUSC CONVERTING WC-MINUSCULAS
002340         TO WC-MAIUSCULAS.
002350     MOVE WS-CT-OPTION1-VALUE TO WA-OPCAO-MAIUSC.
002360     INSPECT WA-OPCAO-MAIUSC CONVERTING WC-MINUSCULAS
002370         TO WC-MAIUSCULAS.
002380     IF WA-TAM-OPCAO > 0 AND WA-TAM-OPCAO <= WA-TAM-TITULO
002390         MOVE 1 TO WA-POS-BUSCA
002400         PERFORM 3111-COMPARA-JANELA THRU
002410                 3111-COMPARA-JANELA-FIM
002420             UNTIL WA-POS-BUSCA > WA-TAM-TITULO - WA-TAM-OPCAO
002430                                   + 1
002440                OR WA-OPCAO-NO-TITULO.
002450 3110-TESTA-OPCAO-NO-TITULO-FIM.
002460     EXIT.
002470 
002480 3111-COMPARA-JANELA.
002490     IF WA-TITULO-MAIUSC (WA-POS-BUSCA:WA-TAM-OPCAO)
002500             = WA-OPCAO-MAIUSC (1:WA-TAM-OPCAO)
002510         SET WA-OPCAO-NO-TITULO TO TRUE
002520     ELSE
002530         ADD 1 TO WA-POS-BUSCA.
002540 3111-COMPARA-JANELA-FIM.
002550     EXIT.
002560 
002570*----------------------------------------------------------------*
002580* 3200-MONTA-DESCRICAO - DESCRICAO VEM DO BODY-HTML DA PROPRIA
002590* LINHA QUANDO PREENCHIDO, SENAO DO BODY-HTML HERDADO DO PAI.
002600* X100-LIMPA-HTML (COPY LIMPATXT) TIRA TAG E ENTIDADE; O MOVE
002610* PARA WS-LI-PRODUCT-DESCRIPTION (X2000) JA CORTA EM 2000.
002620*----------------------------------------------------------------*
002630 3200-MONTA-DESCRICAO.
002640     IF WS-CT-BODY-HTML NOT = SPACES
002650         MOVE WS-CT-BODY-HTML TO WS-HTML-ENTRADA
002660     ELSE
002670         MOVE WS-PAI-BODY TO WS-HTML-ENTRADA.
002680     PERFORM X100-LIMPA-HTML THRU X100-LIMPA-HTML-FIM.
002690     MOVE WS-HTML-SAIDA TO WS-LI-PRODUCT-DESCRIPTION.
002700 3200-MONTA-DESCRICAO-FIM.
002710     EXIT.
002720 
002730*----------------------------------------------------------------*
002740* 3300-EXTRAI-BULLETS - MESMA ORIGEM DA DESCRICAO. QUANDO
002750* X200-EXTRAI-BULLETS (COPY LIMPATXT) NAO ACHA NENHUM <LI> E A
002760* DESCRICAO NAO ESTA VAZIA, O BULLET 1 VIRA OS 500 PRIMEIROS
002770* CARACTERES DA DESCRICAO JA LIMPA.
002780*----------------------------------------------------------------*
002790 3300-EXTRAI-BULLETS.
002800     IF WS-CT-BODY-HTML NOT = SPACES
002810         MOVE WS-CT-BODY-HTML TO WS-BUL-ENTRADA
002820     ELSE
002830         MOVE WS-PAI-BODY TO WS-BUL-ENTRADA.
002840     PERFORM X200-EXTRAI-BULLETS THRU X200-EXTRAI-BULLETS-FIM.
002850     IF WS-LI-BULLET (1) = SPACES
002860        AND WS-LI-BULLET (2) = SPACES
002870        AND WS-LI-BULLET (3) = SPACES
002880        AND WS-LI-BULLET (4) = SPACES
002890        AND WS-LI-BULLET (5) = SPACES
002900        AND WS-LI-PRODUCT-DESCRIPTION NOT = SPACES
002910         MOVE WS-LI-PRODUCT-DESCRIPTION (1:500)
002920             TO WS-LI-BULLET (1).
002930 3300-EXTRAI-BULLETS-FIM.
002940     EXIT.
002950 
002960*----------------------------------------------------------------*
002970* 3400-DERIVA-TAMANHO - "GALLON" NO TITULO OU NA OPCAO VIRA
002980* TAMANHO "GALLON"; SENAO "QUART" VIRA "QUART"; SENAO O TAMANHO E
002990* A PROPRIA OPCAO SEM ALTERACAO.
003000*----------------------------------------------------------------*
003010 3400-DERIVA-TAMANHO.
003020     MOVE WA-TITULO-BASE TO WA-TITULO-MAIUSC.
003030     INSPECT WA-TITULO-MAIUSC CONVERTING WC-MINUSCULAS
003040         TO WC-MAIUSCULAS.
003050     MOVE WS-CT-OPTION1-VALUE TO WA-OPCAO-MAIUSC.
003060     INSPECT WA-OPCAO-MAIUSC CONVERTING WC-MINUSCULAS
003070         TO WC-MAIUSCULAS.
003080     MOVE ZERO TO WA-CONT-GALLON.
003090     INSPECT WA-TITULO-MAIUSC TALLYING WA-CONT-GALLON
003100         FOR ALL "GALLON".
003110     INSPECT WA-OPCAO-MAIUSC TALLYING WA-CONT-GALLON
003120         FOR ALL "GALLON".
003130     IF WA-CONT-GALLON > 0
003140         MOVE WS-FA-SIZE-GALLON TO WS-LI-SIZE
003150     ELSE
003160         MOVE ZERO TO WA-CONT-QUART
003170         INSPECT WA-TITULO-MAIUSC TALLYING WA-CONT-QUART
003180             FOR ALL "QUART"
003190         INSPECT WA-OPCAO-MAIUSC TALLYING WA-CONT-QUART
003200             FOR ALL "QUART"
003210         IF WA-CONT-QUART > 0
003220             MOVE WS-FA-SIZE-QUART TO WS-LI-SIZE
003230         ELSE
003240             MOVE WS-CT-OPTION1-VALUE TO WS-LI-SIZE.
003250 3400-DERIVA-TAMANHO-FIM.
003260     EXIT.
003270 
003280*----------------------------------------------------------------*
003290* 3500-ID-PRODUTO - PRODUCT ID TYPE/ID A PARTIR DO UPC.
003300*----------------------------------------------------------------*
003310 3500-ID-PRODUTO.
003320     IF WS-CT-MF-UPC NOT = SPACES
003330         MOVE WS-FA-PRODUCT-ID-UPC TO WS-LI-PRODUCT-ID-TYPE
003340         MOVE WS-CT-MF-UPC TO WS-LI-PRODUCT-ID
003350     ELSE
003360         MOVE WS-FA-PRODUCT-ID-GTIN TO WS-LI-PRODUCT-ID-TYPE
003370         MOVE SPACES TO WS-LI-PRODUCT-ID.
003380 3500-ID-PRODUTO-FIM.
003390     EXIT.
003400 
003410*----------------------------------------------------------------*
003420* 3600-CAMPOS-FIXOS - CONSTANTES DO FEED PLANO (COPY TEXTFIXA),
003430* PASS-THROUGHS DIRETOS DO CATALOGO, IMAGEM PRINCIPAL COM
003440* FALLBACK E OS TEXTOS FIXOS DE DGR/GHS CLASS.
003450*----------------------------------------------------------------*
003460 3600-CAMPOS-FIXOS.
003470     MOVE WS-CT-VARIANT-SKU     TO WS-LI-SKU.
003480     MOVE WS-FA-LISTING-ACTION  TO WS-LI-LISTING-ACTION.
003490     MOVE WS-FA-PRODUCT-TYPE    TO WS-LI-PRODUCT-TYPE.
003500     MOVE WS-FA-BRAND-NAME      TO WS-LI-BRAND-NAME.
003510     MOVE WS-FA-ITEM-TYPE-KEY   TO WS-LI-ITEM-TYPE-KEYWORD.
003520     MOVE WS-FA-MANUFACTURER    TO WS-LI-MANUFACTURER.
003530     MOVE WS-FA-ITEM-CONDITION  TO WS-LI-ITEM-CONDITION.
003540     MOVE WS-CT-VARIANT-PRICE   TO WS-LI-LIST-PRICE.
003550     MOVE WS-CT-VARIANT-PRICE   TO WS-LI-YOUR-PRICE-USD.
003560     MOVE WS-FA-FULFILL-CHAN    TO WS-LI-FULFILL-CHAN-CODE.
003570     MOVE WS-CT-VARIANT-INV-QTY TO WS-LI-QUANTITY-US.
003580     MOVE WS-FA-NUMBER-ITEMS    TO WS-LI-NUMBER-OF-ITEMS.
003590     MOVE WS-CT-MF-COLOR        TO WS-LI-COLOR.
003600     MOVE WS-CT-MF-PAINT-TYPE   TO WS-LI-PAINT-TYPE.
003610     MOVE WS-CT-MF-FINISH       TO WS-LI-FINISH-TYPE.
003620     MOVE WS-FA-COUNTRY-ORIGIN  TO WS-LI-COUNTRY-OF-ORIGIN.
003630     MOVE WS-FA-BATTERY-REQ     TO WS-LI-BATTERY-REQUIRED.
003640     MOVE WS-FA-BATTERY-INC     TO WS-LI-BATTERY-INCLUDED.
003650     MOVE WS-FA-DGR-1           TO WS-LI-DGR (1).
003660     MOVE SPACES                TO WS-LI-DGR (2) WS-LI-DGR (3)
003670                                    WS-LI-DGR (4) WS-LI-DGR (5).
003680     MOVE WS-FA-GHS-1           TO WS-LI-GHS-CLASS (1).
003690     MOVE WS-FA-GHS-2           TO WS-LI-GHS-CLASS (2).
003700     MOVE SPACES                TO WS-LI-GHS-CLASS (3)
003710                                    WS-LI-GHS-CLASS (4)
003720                                    WS-LI-GHS-CLASS (5).
003730     IF WS-CT-VARIANT-IMAGE NOT = SPACES
003740         MOVE WS-CT-VARIANT-IMAGE TO WS-LI-MAIN-IMAGE-URL
003750     ELSE
003760         MOVE WS-CT-IMAGE-SRC TO WS-LI-MAIN-IMAGE-URL.
003770 3600-CAMPOS-FIXOS-FIM.
003780     EXIT.
003790 
003800*----------------------------------------------------------------*
003810* 8000-FINALIZA-JOB - FECHA ARQUIVOS E REPORTA OS TOTAIS DE
003820* CONTROLE AO OPERADOR (QUANTIDADE DE LISTAGENS E LINHAS DE
003830* CABECALHO GRAVADAS).
003840*----------------------------------------------------------------*
003850 8000-FINALIZA-JOB.
003860     CLOSE ARQ-CATALOGO ARQ-FEED.
003870     DISPLAY "GERAFEED-PLANO - LISTAGENS GRAVADAS: "
003880         WT-QTD-LISTAGENS.
003890     DISPLAY "GERAFEED-PLANO - 3 LINHAS DE CABECALHO ANTES DOS"
003900         " DADOS".
003910     ACCEPT WS-HORA-SISTEMA FROM TIME.
003920     DISPLAY "GERAFEED-PLANO - FIM DO JOB " WS-HORA-SISTEMA.
003930 8000-FINALIZA-JOB-FIM.
003940     EXIT.
003950 
003960 COPY LECATLG.
003970 COPY LIMPATXT.
003980 COPY GRAFEED.
